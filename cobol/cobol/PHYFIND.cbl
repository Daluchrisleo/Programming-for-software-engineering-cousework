000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PHYFIND.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/89.
000700 DATE-COMPILED. 03/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM SEARCHES THE PHYSIOTHERAPIST ROSTER
001400*          TABLE PASSED IN BY THE CALLER AND RETURNS THE LIST OF
001500*          PHYS-IDS THAT MATCH.
001600*
001700*          SEARCH-MODE "N" IS A CASE-INSENSITIVE SUBSTRING MATCH
001800*          AGAINST THE PHYSIOTHERAPIST NAME.  SEARCH-MODE "E" IS
001900*          AN EXACT MATCH AGAINST ANY ONE OF THE PHYSIOTHERAPIST'S
002000*          EXPERTISE ENTRIES.
002100*
002200*          CALLED BY APPTRPT WHEN A REPORT IS RUN FOR ONE
002300*          PHYSIOTHERAPIST, AND COULD BE CALLED BY ANY FUTURE
002400*          ROSTER-LOOKUP SCREEN.
002500******************************************************************
002600*    CHANGE LOG
002700*    ----------
002800*    03/21/89  JS   0002  ORIGINAL PROGRAM
002900*    09/09/89  JS   0015  ADDED EXPERTISE SEARCH MODE
003000*    06/25/90  TGD  0034  SUBSTRING MATCH MADE CASE-INSENSITIVE
003100*    01/03/99  JS   0071  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
003200*    08/14/01  AK   0082  RAISED ROSTER TABLE LIMIT TO 50 ROWS
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  ROW-SUB                  PIC 9(2) COMP.
004900     05  COL-SUB                  PIC 9(1) COMP.
005000     05  SCAN-POS                 PIC 9(2) COMP.
005100     05  WS-NAME-UPPER            PIC X(30).
005200     05  WS-KEY-UPPER             PIC X(30).
005250*    ALTERNATE VIEW OF WS-KEY-UPPER USED ONLY WHEN THE
005260*    UPPERCASED KEY HAS TO BE COMPARED AS TWO 15-BYTE HALVES.
005270     05  WS-KEY-UPPER-HALVES REDEFINES WS-KEY-UPPER.
005280         10  WS-KEY-UPPER-1ST         PIC X(15).
005290         10  WS-KEY-UPPER-2ND         PIC X(15).
005300     05  WS-KEY-LTH               PIC 9(2) COMP.
005400
005500 01  FLAGS-AND-SWITCHES.
005600     05  MATCH-FOUND-SW           PIC X(1) VALUE "N".
005700         88  ROW-MATCHES          VALUE "Y".
005800
005900*    ANOTHER VIEW OF THE MISC-FIELDS GROUP USED ONLY SO A
006000*    SINGLE INITIALIZE CAN CLEAR ALL THE SCAN COUNTERS AT ONCE.
006100 01  MISC-FIELDS-GROUP REDEFINES MISC-FIELDS.
006200     05  FILLER                   PIC X(07).
006300
006400 LINKAGE SECTION.
006500 01  PHYFIND-PARMS.
006600     05  LK-SEARCH-MODE           PIC X(01).
006700         88  SEARCH-BY-NAME       VALUE "N".
006800         88  SEARCH-BY-EXPERTISE  VALUE "E".
006900     05  LK-SEARCH-KEY            PIC X(30).
007000     05  LK-ROSTER-COUNT          PIC 9(3) COMP.
007100     05  LK-MATCH-COUNT           PIC 9(3) COMP.
007200     05  LK-MATCH-IDS OCCURS 50 TIMES.
007300         10  LK-MATCH-PHYS-ID     PIC 9(5).
007400
007500 01  LK-ROSTER-TABLE.
007600     05  LK-ROSTER-ROW OCCURS 50 TIMES INDEXED BY ROW-IDX.
007700         10  LK-ROW-PHYS-ID           PIC 9(5).
007800         10  LK-ROW-PHYS-NAME         PIC X(30).
007900         10  LK-ROW-EXP-COUNT         PIC 9(1).
008000         10  LK-ROW-EXPERTISE OCCURS 3 TIMES.
008100             15  LK-ROW-EXP-NAME          PIC X(30).
008200
008300 01  RETURN-CD                        PIC S9(4) COMP.
008400
008500*    A SECOND VIEW OF THE PARAMETER BLOCK SO IT CAN BE CLEARED TO
008600*    SPACES/ZERO IN ONE STATEMENT BEFORE THE MATCHES ARE FILLED IN.
008700 01  PHYFIND-PARMS-BLOCK REDEFINES PHYFIND-PARMS.
008800     05  FILLER                       PIC X(386).
008900
009000 PROCEDURE DIVISION USING PHYFIND-PARMS, LK-ROSTER-TABLE,
009100         RETURN-CD.
009200 000-MAINLINE.
009300     MOVE ZERO TO LK-MATCH-COUNT.
009400     MOVE SPACES TO WS-KEY-UPPER.
009500     MOVE LK-SEARCH-KEY TO WS-KEY-UPPER.
009600     INSPECT WS-KEY-UPPER CONVERTING
009700         "abcdefghijklmnopqrstuvwxyz" TO
009800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009900     PERFORM 100-CHECK-ONE-ROW THRU 100-EXIT
010000         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > LK-ROSTER-COUNT.
010100     MOVE ZERO TO RETURN-CD.
010200     GOBACK.
010300
010400 100-CHECK-ONE-ROW.
010500     MOVE "N" TO MATCH-FOUND-SW.
010600     IF SEARCH-BY-NAME
010700         PERFORM 200-CHECK-NAME-MATCH THRU 200-EXIT
010800     ELSE
010900         PERFORM 300-CHECK-EXPERTISE-MATCH THRU 300-EXIT
011000     END-IF.
011100     IF ROW-MATCHES
011200         ADD 1 TO LK-MATCH-COUNT
011300         MOVE LK-ROW-PHYS-ID(ROW-SUB)
011400             TO LK-MATCH-PHYS-ID(LK-MATCH-COUNT)
011500     END-IF.
011600 100-EXIT.
011700     EXIT.
011800
011900 200-CHECK-NAME-MATCH.
012000     MOVE SPACES TO WS-NAME-UPPER.
012100     MOVE LK-ROW-PHYS-NAME(ROW-SUB) TO WS-NAME-UPPER.
012200     INSPECT WS-NAME-UPPER CONVERTING
012300         "abcdefghijklmnopqrstuvwxyz" TO
012400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012500     MOVE ZERO TO WS-KEY-LTH.
012600     INSPECT LK-SEARCH-KEY TALLYING WS-KEY-LTH
012700         FOR CHARACTERS BEFORE SPACE.
012800     IF WS-KEY-LTH = ZERO
012900         GO TO 200-EXIT.
013000     PERFORM 250-CHECK-ONE-POSITION THRU 250-EXIT
013100         VARYING SCAN-POS FROM 1 BY 1
013200         UNTIL SCAN-POS > 30 - WS-KEY-LTH + 1 OR ROW-MATCHES.
013300 200-EXIT.
013400     EXIT.
013500
013600 250-CHECK-ONE-POSITION.
013700     IF WS-NAME-UPPER(SCAN-POS : WS-KEY-LTH) =
013800             WS-KEY-UPPER(1 : WS-KEY-LTH)
013900         MOVE "Y" TO MATCH-FOUND-SW.
014000 250-EXIT.
014100     EXIT.
014200
014300 300-CHECK-EXPERTISE-MATCH.
014400     PERFORM 350-CHECK-ONE-EXPERTISE THRU 350-EXIT
014500         VARYING COL-SUB FROM 1 BY 1
014600         UNTIL COL-SUB > LK-ROW-EXP-COUNT(ROW-SUB) OR ROW-MATCHES.
014700 300-EXIT.
014800     EXIT.
014900
015000 350-CHECK-ONE-EXPERTISE.
015100     IF LK-ROW-EXP-NAME(ROW-SUB COL-SUB) = LK-SEARCH-KEY
015200         MOVE "Y" TO MATCH-FOUND-SW.
015300 350-EXIT.
015400     EXIT.
