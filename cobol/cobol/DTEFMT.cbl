000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DTEFMT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/28/89.
000700 DATE-COMPILED. 03/28/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM TURNS A SLOT DATE (YYYYMMDD) AND SLOT
001400*          TIME (HHMM, 24-HOUR) INTO THE PRINT FORMAT USED ON
001500*          BOTH CLINIC REPORTS - "DAYNAME, DD MONTHNAME YYYY -
001600*          H:MM AM/PM".
001700*
001800*          THE DAY OF WEEK IS NOT STORED ANYWHERE - IT IS WORKED
001900*          OUT HERE FROM THE CALENDAR DATE USING THE STANDARD
002000*          DAY-OF-WEEK CONGRUENCE ARITHMETIC, THE SAME WAY DTEVAL
002100*          CHECKS A DATE IS REAL.  NO VENDOR DATE-INTRINSIC IS
002200*          RELIED ON SO THIS RUNS THE SAME ON ANY COMPILER.
002300******************************************************************
002400*    CHANGE LOG
002450*    ----------
002500*    03/28/89  JS   0003  ORIGINAL PROGRAM
002600*    09/09/89  JS   0016  ADDED 12-HOUR CLOCK FORMATTING
002700*    06/25/90  TGD  0035  MONTH-NAME TABLE MADE A WORKING TABLE
002800*    11/12/91  TGD  0042  FIXED MIDNIGHT/NOON HOUR=12 CASE
002900*    01/03/99  JS   0072  Y2K REVIEW - 4-DIGIT YEAR IN, NO CHANGE
003000*    08/19/01  AK   0083  DAY-OF-WEEK CONGRUENCE RECHECKED
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  WS-DATE-PARTS.
004600     05  WS-DATE-X                PIC X(8).
004700     05  WS-YEAR                  PIC 9(4).
004800     05  WS-MONTH                 PIC 9(2).
004900     05  WS-DAY                   PIC 9(2).
005000
005100*    ALTERNATE NUMERIC VIEW OF THE SAME 8 BYTES, USED WHEN THE
005200*    WHOLE DATE NEEDS TO BE MOVED AS ONE NUMBER.
005300 01  WS-DATE-NUM REDEFINES WS-DATE-PARTS PIC 9(8).
005400
005500 01  ZELLER-FIELDS.
005600     05  WS-ZM                    PIC 9(2) COMP.
005700     05  WS-ZY                    PIC 9(4) COMP.
005800     05  WS-CENTURY               PIC 9(2) COMP.
005900     05  WS-YR-OF-CENT            PIC 9(2) COMP.
006000     05  WS-TEMP-SUM              PIC 9(6) COMP.
006100     05  WS-DIV-QUOT              PIC 9(6) COMP.
006200     05  WS-DAY-INDEX             PIC 9(1) COMP.
006250     05  WS-DAY-SUB               PIC 9(1) COMP.
006300
006400*    A BYTE-FOR-BYTE VIEW OF ZELLER-FIELDS SO THE WHOLE GROUP
006500*    CAN BE ZEROED IN ONE MOVE AT PROGRAM ENTRY.
006600 01  ZELLER-FIELDS-RAW REDEFINES ZELLER-FIELDS.
006700     05  FILLER                   PIC X(16).
006800
006900 01  TIME-FIELDS.
007000     05  WS-TIME-X                PIC X(4).
007100     05  WS-HOUR-24               PIC 9(2).
007200     05  WS-MINUTE                PIC 9(2).
007300     05  WS-DISP-HOUR             PIC 9(2).
007400     05  WS-HOUR-1DIGIT           PIC 9(1).
007500     05  WS-AMPM                  PIC X(2).
007600
007650*    INDEX 1 = SATURDAY (ZELLER H=0) THROUGH INDEX 7 = FRIDAY
007660*    (ZELLER H=6).  LOADED FROM A SINGLE LITERAL BLOCK BELOW -
007670*    THE SAME SINGLE-LITERAL-BLOCK LOAD TRICK USED FOR THE
007680*    MONTH-NAME TABLE FURTHER DOWN.
007700 01  DAY-NAME-LOAD.
007710     05  FILLER                   PIC X(36) VALUE
007720       "Saturday Sunday   Monday   Tuesday  ".
007730     05  FILLER                   PIC X(27) VALUE
007740       "WednesdayThursday Friday   ".
007800 01  DAY-NAME-TABLE REDEFINES DAY-NAME-LOAD.
007900     05  DAY-NAME-ROW             PIC X(9) OCCURS 7 TIMES.
008000
008100 01  MONTH-NAME-LOAD.
008110     05  FILLER                   PIC X(54) VALUE
008120       "January  February March    April    May      June     ".
008130     05  FILLER                   PIC X(54) VALUE
008140       "July     August   SeptemberOctober  November December ".
008400 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-LOAD.
008500     05  MONTH-NAME-ROW           PIC X(9) OCCURS 12 TIMES.
008900
009000 LINKAGE SECTION.
009100 01  DTEFMT-PARMS.
009200     05  LK-SLOT-DATE             PIC 9(8).
009300     05  LK-SLOT-TIME             PIC 9(4).
009400     05  LK-FORMATTED             PIC X(35).
009500
009600 01  RETURN-CD                    PIC S9(4) COMP.
009700
009800*    VIEW OF THE PARAMETER BLOCK USED TO CLEAR LK-FORMATTED TO
009900*    SPACES IN ONE STATEMENT BEFORE IT IS BUILT UP BY STRING.
010000 01  DTEFMT-PARMS-BLOCK REDEFINES DTEFMT-PARMS.
010100     05  FILLER                   PIC X(47).
010200
010300 PROCEDURE DIVISION USING DTEFMT-PARMS, RETURN-CD.
010400 000-MAINLINE.
010500     MOVE SPACES TO LK-FORMATTED.
010600     PERFORM 100-SPLIT-DATE THRU 100-EXIT.
010700     PERFORM 200-CALC-DAY-OF-WEEK THRU 200-EXIT.
010800     PERFORM 300-SPLIT-TIME THRU 300-EXIT.
010900     PERFORM 400-BUILD-OUTPUT THRU 400-EXIT.
011000     MOVE ZERO TO RETURN-CD.
011100     GOBACK.
011200
011300 100-SPLIT-DATE.
011400     MOVE LK-SLOT-DATE TO WS-DATE-NUM.
011500     MOVE WS-DATE-X(1:4) TO WS-YEAR.
011600     MOVE WS-DATE-X(5:2) TO WS-MONTH.
011700     MOVE WS-DATE-X(7:2) TO WS-DAY.
011800 100-EXIT.
011900     EXIT.
012000
012100 200-CALC-DAY-OF-WEEK.
012200     MOVE SPACES TO ZELLER-FIELDS-RAW.
012300*    JANUARY AND FEBRUARY ARE TREATED AS MONTHS 13 AND 14 OF
012400*    THE PRIOR YEAR FOR THE CONGRUENCE TO WORK.
012500     IF WS-MONTH < 3
012600         COMPUTE WS-ZM = WS-MONTH + 12
012700         COMPUTE WS-ZY = WS-YEAR - 1
012800     ELSE
012900         MOVE WS-MONTH TO WS-ZM
013000         MOVE WS-YEAR TO WS-ZY
013100     END-IF.
013200     DIVIDE WS-ZY BY 100 GIVING WS-CENTURY
013300         REMAINDER WS-YR-OF-CENT.
013400     COMPUTE WS-TEMP-SUM =
013500         WS-DAY
013550         + ( ( 13 * ( WS-ZM + 1 ) ) / 5 )
013600         + WS-YR-OF-CENT
013700         + ( WS-YR-OF-CENT / 4 )
013800         + ( WS-CENTURY / 4 )
013900         + ( 5 * WS-CENTURY ).
014000     DIVIDE WS-TEMP-SUM BY 7 GIVING WS-DIV-QUOT
014100         REMAINDER WS-DAY-INDEX.
014200 200-EXIT.
014300     EXIT.
014400
014500 300-SPLIT-TIME.
014600     MOVE LK-SLOT-TIME TO WS-TIME-X.
014700     MOVE WS-TIME-X(1:2) TO WS-HOUR-24.
014800     MOVE WS-TIME-X(3:2) TO WS-MINUTE.
014900     IF WS-HOUR-24 < 12
015000         MOVE "AM" TO WS-AMPM
015100     ELSE
015200         MOVE "PM" TO WS-AMPM
015300     END-IF.
015400     IF WS-HOUR-24 = 0
015500         MOVE 12 TO WS-DISP-HOUR
015600     ELSE
015700     IF WS-HOUR-24 > 12
015800         COMPUTE WS-DISP-HOUR = WS-HOUR-24 - 12
015900     ELSE
016000         MOVE WS-HOUR-24 TO WS-DISP-HOUR
016100     END-IF
016200     END-IF.
016300 300-EXIT.
016400     EXIT.
016500
016600 400-BUILD-OUTPUT.
016620     COMPUTE WS-DAY-SUB = WS-DAY-INDEX + 1.
016700     IF WS-DISP-HOUR < 10
016800         MOVE WS-DISP-HOUR TO WS-HOUR-1DIGIT
016900         STRING DAY-NAME-ROW(WS-DAY-SUB) DELIMITED BY SPACE
017000             ", " DELIMITED BY SIZE
017100             WS-DAY DELIMITED BY SIZE
017200             " " DELIMITED BY SIZE
017300             MONTH-NAME-ROW(WS-MONTH) DELIMITED BY SPACE
017400             " " DELIMITED BY SIZE
017500             WS-YEAR DELIMITED BY SIZE
017600             " - " DELIMITED BY SIZE
017700             WS-HOUR-1DIGIT DELIMITED BY SIZE
017800             ":" DELIMITED BY SIZE
017900             WS-MINUTE DELIMITED BY SIZE
018000             " " DELIMITED BY SIZE
018100             WS-AMPM DELIMITED BY SIZE
018200             INTO LK-FORMATTED
018300     ELSE
018400         STRING DAY-NAME-ROW(WS-DAY-SUB) DELIMITED BY SPACE
018500             ", " DELIMITED BY SIZE
018600             WS-DAY DELIMITED BY SIZE
018700             " " DELIMITED BY SIZE
018800             MONTH-NAME-ROW(WS-MONTH) DELIMITED BY SPACE
018900             " " DELIMITED BY SIZE
019000             WS-YEAR DELIMITED BY SIZE
019100             " - " DELIMITED BY SIZE
019200             WS-DISP-HOUR DELIMITED BY SIZE
019300             ":" DELIMITED BY SIZE
019400             WS-MINUTE DELIMITED BY SIZE
019500             " " DELIMITED BY SIZE
019600             WS-AMPM DELIMITED BY SIZE
019700             INTO LK-FORMATTED
019800     END-IF.
019900 400-EXIT.
020000     EXIT.
