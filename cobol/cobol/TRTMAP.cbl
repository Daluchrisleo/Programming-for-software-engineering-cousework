000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRTMAP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM RETURNS THE FIXED LIST OF TREATMENTS
001400*          FOR A GIVEN PHYSIOTHERAPIST EXPERTISE.  IT IS CALLED
001500*          BY SLOTGEN ONCE PER PHYSIOTHERAPIST/WEEK WHEN THE
001600*          WEEKLY TIMETABLE SLOTS ARE BUILT.
001700*
001800*          THE TABLE BELOW IS THE CLINIC'S STANDING LIST OF
001900*          EXPERTISE-TO-TREATMENT MAPPINGS.  ANY EXPERTISE NOT
002000*          FOUND ON THE TABLE FALLS BACK TO THE GENERAL SESSION.
002100******************************************************************
002200*    CHANGE LOG
002300*    ----------
002400*    03/14/89  JS  0001  ORIGINAL PROGRAM FOR 4-WEEK TIMETABLE
002500*    09/02/89  JS  0014  ADDED OSTEOPATHY AND ARTHRITIS ROWS
002600*    06/19/90  TGD 0033  ADDED PEDIATRIC/AQUATIC/RESP ROWS
002700*    11/08/91  TGD 0041  ADDED POSTURE/WORK-INJURY ROWS
002800*    02/04/97  MM  0058  ADDED 020497MM ENHANCEMENT COMMENT STD
002900*    01/03/99  JS  0070  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
003000*    08/14/01  AK  0081  TABLE NOW SEARCHED BY SEARCH VERB
003100*    04/22/04  TGD 0093  EXPANDED GENERAL-SESSION DEFAULT TEXT
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  ROW-SUB                 PIC 9(2) COMP.
004800     05  COL-SUB                 PIC 9(1) COMP.
004900     05  WS-EXP-UPPER             PIC X(30).
005000
005100*    EXPERTISE-TO-TREATMENT TABLE - 14 KNOWN EXPERTISE AREAS PLUS
005200*    THE GENERAL SESSION DEFAULT CARRIED IN ROW 15.
005300 01  WS-EXPERTISE-TABLE.
005400     05  WS-EXP-ROW OCCURS 15 TIMES INDEXED BY ROW-IDX.
005500         10  WS-EXP-NAME          PIC X(30).
005600         10  WS-EXP-TRT-COUNT     PIC 9(1) COMP.
005700         10  WS-EXP-TRT-TBL OCCURS 3 TIMES.
005800             15  WS-EXP-TRT-NAME      PIC X(30).
005900
006000*    ALTERNATE VIEW OF THE TABLE USED ONLY TO COMPUTE ITS TOTAL
006100*    SIZE FOR A SANITY DISPLAY AT PROGRAM LOAD.
006200 01  WS-EXPERTISE-TABLE-RAW REDEFINES WS-EXPERTISE-TABLE.
006300     05  WS-EXP-ROW-RAW           PIC X(122) OCCURS 15 TIMES.
006400
006500 01  WS-RETURN-AREA.
006600     05  WS-RTN-TRT-COUNT         PIC 9(1) COMP.
006700     05  WS-RTN-TRT-TBL OCCURS 3 TIMES.
006800         10  WS-RTN-TRT-NAME      PIC X(30).
006900     05  FILLER                   PIC X(05).
007000
007100*    VIEW OF THE RETURN AREA USED WHEN THE CALLER WANTS THE WHOLE
007200*    THING MOVED AS ONE BLOCK RATHER THAN FIELD-BY-FIELD.
007300 01  WS-RETURN-AREA-BLOCK REDEFINES WS-RETURN-AREA.
007400     05  FILLER                   PIC X(96).
007500
007600 77  WS-MAX-TRTS-PER-EXP          PIC 9(1) VALUE 3.
007610
007620 77  MORE-TABLE-ROWS-SW           PIC X(1) VALUE "Y".
007630     88  NO-MORE-TABLE-ROWS       VALUE "N".
007640
007650 77  ROW-FOUND-SW                 PIC X(1) VALUE "N".
007660     88  EXPERTISE-ROW-FOUND      VALUE "Y".
008100
008200 LINKAGE SECTION.
008300 01  TRTMAP-REC.
008400     05  LK-EXPERTISE             PIC X(30).
008500     05  LK-TRT-COUNT             PIC 9(1) COMP.
008600     05  LK-TRT-TBL OCCURS 3 TIMES.
008700         10  LK-TRT-NAME          PIC X(30).
008800
008900 01  RETURN-CD                    PIC S9(4) COMP.
009000
009100*    ANOTHER SMALL REDEFINES SO THE LINKAGE RECORD CAN BE MOVED
009200*    AS ONE GROUP WHEN INITIALISING IT TO SPACES ON ENTRY.
009300 01  TRTMAP-REC-BLOCK REDEFINES TRTMAP-REC.
009400     05  FILLER                   PIC X(121).
009500
009600 PROCEDURE DIVISION USING TRTMAP-REC, RETURN-CD.
009700 000-MAINLINE.
009800     PERFORM 050-LOAD-EXPERTISE-TABLE THRU 050-EXIT.
009900     MOVE SPACES TO WS-EXP-UPPER.
010000     MOVE LK-EXPERTISE TO WS-EXP-UPPER.
010100     PERFORM 100-FIND-EXPERTISE-ROW THRU 100-EXIT.
010200     MOVE WS-RTN-TRT-COUNT TO LK-TRT-COUNT.
010300     PERFORM 180-MOVE-RETURN-TRTS THRU 180-EXIT
010400         VARYING COL-SUB FROM 1 BY 1 UNTIL
010450             COL-SUB > WS-MAX-TRTS-PER-EXP.
010500     MOVE ZERO TO RETURN-CD.
010600     GOBACK.
010700
010800 100-FIND-EXPERTISE-ROW.
010900     MOVE "N" TO ROW-FOUND-SW.
011000     SET ROW-IDX TO 1.
011100     SEARCH WS-EXP-ROW
011200         AT END
011300             PERFORM 150-DEFAULT-ROW THRU 150-EXIT
011400         WHEN WS-EXP-NAME(ROW-IDX) = WS-EXP-UPPER
011500             MOVE "Y" TO ROW-FOUND-SW
011600             MOVE WS-EXP-TRT-COUNT(ROW-IDX) TO WS-RTN-TRT-COUNT
011700             PERFORM 160-MOVE-ROW-TRTS THRU 160-EXIT
011800                 VARYING COL-SUB FROM 1 BY 1 UNTIL
011850                     COL-SUB > WS-MAX-TRTS-PER-EXP
011900     END-SEARCH.
012000 100-EXIT.
012100     EXIT.
012200
012300 150-DEFAULT-ROW.
012400*    NO MATCH ON THE TABLE - FALL BACK TO THE GENERAL SESSION,
012500*    CARRIED AS THE LAST ROW OF THE TABLE (ROW 15).
012600     MOVE WS-EXP-TRT-COUNT(15) TO WS-RTN-TRT-COUNT.
012700     SET ROW-IDX TO 15.
012800     PERFORM 160-MOVE-ROW-TRTS THRU 160-EXIT
012900         VARYING COL-SUB FROM 1 BY 1 UNTIL
012950             COL-SUB > WS-MAX-TRTS-PER-EXP.
013000 150-EXIT.
013100     EXIT.
013200
013300 160-MOVE-ROW-TRTS.
013400     MOVE WS-EXP-TRT-NAME(ROW-IDX COL-SUB) TO
013500         WS-RTN-TRT-NAME(COL-SUB).
013600 160-EXIT.
013700     EXIT.
013800
013900 180-MOVE-RETURN-TRTS.
014000     MOVE WS-RTN-TRT-NAME(COL-SUB) TO LK-TRT-NAME(COL-SUB).
014100 180-EXIT.
014200     EXIT.
014400
014500 050-LOAD-EXPERTISE-TABLE.
014600     MOVE "Sports Medicine"                TO WS-EXP-NAME(1).
014700     MOVE 3 TO WS-EXP-TRT-COUNT(1).
014800     MOVE "Sports Injury Assessment"        TO WS-EXP-TRT-NAME(1 1).
014900     MOVE "Athletic Recovery Session"       TO WS-EXP-TRT-NAME(1 2).
015000     MOVE "Health check"                    TO WS-EXP-TRT-NAME(1 3).
015100
015200     MOVE "Post-Op Recovery"                TO WS-EXP-NAME(2).
015300     MOVE 2 TO WS-EXP-TRT-COUNT(2).
015400     MOVE "Surgical Rehabilitation"         TO WS-EXP-TRT-NAME(2 1).
015500     MOVE "Scar Tissue Management"          TO WS-EXP-TRT-NAME(2 2).
015600
015700     MOVE "Manual Physiotherapy"            TO WS-EXP-NAME(3).
015800     MOVE 2 TO WS-EXP-TRT-COUNT(3).
015900     MOVE "Joint Mobilization"              TO WS-EXP-TRT-NAME(3 1).
016000     MOVE "Myofascial Release"              TO WS-EXP-TRT-NAME(3 2).
016100
016200     MOVE "Orthopedic Rehabilitation"       TO WS-EXP-NAME(4).
016300     MOVE 2 TO WS-EXP-TRT-COUNT(4).
016400     MOVE "Fracture Recovery"               TO WS-EXP-TRT-NAME(4 1).
016500     MOVE "Joint Replacement Therapy"       TO WS-EXP-TRT-NAME(4 2).
016600
016700     MOVE "Chronic Pain Management"         TO WS-EXP-NAME(5).
016800     MOVE 2 TO WS-EXP-TRT-COUNT(5).
016900     MOVE "Pain Relief Session"             TO WS-EXP-TRT-NAME(5 1).
017000     MOVE "Trigger Point Therapy"           TO WS-EXP-TRT-NAME(5 2).
017100
017200     MOVE "Neurological Disorders"          TO WS-EXP-NAME(6).
017300     MOVE 3 TO WS-EXP-TRT-COUNT(6).
017400     MOVE "Neuro-muscular Re-education"     TO WS-EXP-TRT-NAME(6 1).
017500     MOVE "Balance Training"                TO WS-EXP-TRT-NAME(6 2).
017600     MOVE "Neural mobilisation"             TO WS-EXP-TRT-NAME(6 3).
017700
017800     MOVE "Stroke Rehabilitation"           TO WS-EXP-NAME(7).
017900     MOVE 2 TO WS-EXP-TRT-COUNT(7).
018000     MOVE "Post-Stroke Mobility Training"   TO WS-EXP-TRT-NAME(7 1).
018100     MOVE "Cognitive Rehabilitation"        TO WS-EXP-TRT-NAME(7 2).
018200
018300     MOVE "Osteopathy"                      TO WS-EXP-NAME(8).
018400     MOVE 2 TO WS-EXP-TRT-COUNT(8).
018500     MOVE "Fall Prevention Session"         TO WS-EXP-TRT-NAME(8 1).
018600     MOVE "Mobility Maintenance"            TO WS-EXP-TRT-NAME(8 2).
018700
018800     MOVE "Arthritis Management"            TO WS-EXP-NAME(9).
018900     MOVE 3 TO WS-EXP-TRT-COUNT(9).
019000     MOVE "Joint Preservation Therapy"      TO WS-EXP-TRT-NAME(9 1).
019100     MOVE "Pain Management Session"         TO WS-EXP-TRT-NAME(9 2).
019200     MOVE "Acupuncture"                     TO WS-EXP-TRT-NAME(9 3).
019300
019400     MOVE "Pediatric Development"           TO WS-EXP-NAME(10).
019500     MOVE 2 TO WS-EXP-TRT-COUNT(10).
019600     MOVE "Developmental Delay Therapy"     TO WS-EXP-TRT-NAME(10 1).
019700     MOVE "Motor Skills Training"           TO WS-EXP-TRT-NAME(10 2).
019800
019900     MOVE "Aquatic Therapy"                 TO WS-EXP-NAME(11).
020000     MOVE 2 TO WS-EXP-TRT-COUNT(11).
020100     MOVE "Pool Rehabilitation"             TO WS-EXP-TRT-NAME(11 1).
020200     MOVE "Hydrotherapy Session"            TO WS-EXP-TRT-NAME(11 2).
020300
020400     MOVE "Respiratory Physiotherapy"       TO WS-EXP-NAME(12).
020500     MOVE 2 TO WS-EXP-TRT-COUNT(12).
020600     MOVE "Breathing Exercise Session"      TO WS-EXP-TRT-NAME(12 1).
020700     MOVE "Chest Physiotherapy"             TO WS-EXP-TRT-NAME(12 2).
020800
020900     MOVE "Posture Correction"              TO WS-EXP-NAME(13).
021000     MOVE 2 TO WS-EXP-TRT-COUNT(13).
021100     MOVE "Ergonomic Assessment"            TO WS-EXP-TRT-NAME(13 1).
021200     MOVE "Postural Alignment Session"      TO WS-EXP-TRT-NAME(13 2).
021300
021400     MOVE "Work Injury Management"          TO WS-EXP-NAME(14).
021500     MOVE 3 TO WS-EXP-TRT-COUNT(14).
021600     MOVE "Ergonomic Workspace Evaluation"  TO WS-EXP-TRT-NAME(14 1).
021700     MOVE "Injury Prevention Session"       TO WS-EXP-TRT-NAME(14 2).
021800     MOVE "Massage"                         TO WS-EXP-TRT-NAME(14 3).
021900
022000     MOVE "*GENERAL*"                       TO WS-EXP-NAME(15).
022100     MOVE 1 TO WS-EXP-TRT-COUNT(15).
022200     MOVE "General Physiotherapy Session"   TO WS-EXP-TRT-NAME(15 1).
022300 050-EXIT.
022400     EXIT.
