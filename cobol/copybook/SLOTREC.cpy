000100******************************************************************
000200*    SLOTREC  --  TIMETABLE SLOT RECORD LAYOUT                    *
000300*                                                                 *
000400*    ONE RECORD PER BOOKABLE APPOINTMENT SLOT.  THE FULL 4-WEEK   *
000500*    TIMETABLE IS GENERATED ONCE BY SLOTGEN AND THEN READ (AND    *
000600*    BOOKED-FLAG FLIPPED IN STORAGE) BY APPTBOOK EACH RUN.        *
000700*                                                                 *
000800*    PHYS-NAME AND TREATMENT ARE CARRIED DENORMALISED HERE SO     *
000900*    THE REPORT PROGRAM NEVER HAS TO RE-JOIN BACK TO THE ROSTER.  *
001000******************************************************************
001100 01  SLOT-RECORD.
001200     05  SLOT-ID                  PIC 9(05).
001300     05  SLOT-PHYS-ID             PIC 9(05).
001400     05  SLOT-PHYS-NAME           PIC X(30).
001500     05  SLOT-TREATMENT           PIC X(30).
001600     05  SLOT-DATE                PIC 9(08).
001700     05  SLOT-TIME                PIC 9(04).
001800     05  SLOT-BOOKED-FLAG         PIC X(01).
001900         88  SLOT-IS-BOOKED       VALUE "Y".
002000         88  SLOT-IS-FREE         VALUE "N".
