000100******************************************************************
000200*    TRNSREC  --  BOOKING TRANSACTION RECORD LAYOUT               *
000300*                                                                 *
000400*    ONE RECORD PER TRANSACTION ENTERED AGAINST THE CLINIC.       *
000500*    PROCESSED IN PHYSICAL ORDER - THAT ORDER MATTERS, E.G. A     *
000600*    PATIENT MUST BE ADDED (AP) BEFORE A BOOKING (BK) AGAINST     *
000700*    THAT PATIENT CAN SUCCEED.                                    *
000800*                                                                 *
000900*    TXN-CODE DRIVES WHICH OF THE OTHER FIELDS ARE MEANINGFUL -   *
001000*    AP USES TXN-NAME/TXN-ADDRESS/TXN-TELEPHONE, DP AND BK USE    *
001100*    TXN-PATIENT-ID, BK ALSO USES TXN-SLOT-ID, CN AND AT USE      *
001200*    TXN-APPT-ID.                                                 *
001300******************************************************************
001400 01  TRNS-RECORD.
001500     05  TXN-CODE                 PIC X(02).
001600         88  TXN-ADD-PATIENT      VALUE "AP".
001700         88  TXN-DEL-PATIENT      VALUE "DP".
001800         88  TXN-BOOK-APPT        VALUE "BK".
001900         88  TXN-CANCEL-APPT      VALUE "CN".
002000         88  TXN-ATTEND-APPT      VALUE "AT".
002100     05  TXN-PATIENT-ID           PIC 9(05).
002200     05  TXN-APPT-ID              PIC 9(05).
002300     05  TXN-SLOT-ID              PIC 9(05).
002400     05  TXN-NAME                 PIC X(30).
002500     05  TXN-ADDRESS              PIC X(40).
002600     05  TXN-TELEPHONE            PIC X(15).
