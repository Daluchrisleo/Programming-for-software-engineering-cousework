000100******************************************************************
000200*    ABENDREC  --  STANDARD SHOP ABEND DIAGNOSTIC LAYOUT          *
000300*                                                                 *
000400*    COPIED INTO EVERY BATCH PROGRAM.  WHEN A JOB HITS AN         *
000500*    UNRECOVERABLE CONDITION IT MOVES THE REASON AND THE TWO      *
000600*    DIAGNOSTIC VALUES, WRITES ABEND-REC TO SYSOUT, THEN FORCES   *
000700*    A 0C7/0CB ABEND WITH THE ZERO-DIVIDE TRICK SO THE JOB STEP   *
000800*    CONDITION CODE SHOWS UP PROPERLY IN THE SCHEDULER.           *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  ABEND-LIT                PIC X(08) VALUE "*ABEND* ".
001200     05  PARA-NAME                PIC X(20).
001300     05  ABEND-REASON             PIC X(60).
001400     05  EXPECTED-VAL             PIC S9(09) SIGN IS TRAILING.
001500     05  ACTUAL-VAL               PIC S9(09) SIGN IS TRAILING.
001600     05  FILLER                   PIC X(29).
001700
001800 77  ZERO-VAL                     PIC S9(01) VALUE ZERO COMP-3.
001900 77  ONE-VAL                      PIC S9(01) VALUE +1 COMP-3.
