000100******************************************************************
000200*    PHYSREC  --  PHYSIOTHERAPIST ROSTER RECORD LAYOUT            *
000300*                                                                 *
000400*    ONE RECORD PER PHYSIOTHERAPIST ON THE CLINIC STAFF.  THE     *
000500*    ROSTER IS READ BY SLOTGEN TO BUILD THE 4-WEEK TIMETABLE AND  *
000600*    BY APPTRPT TO PRODUCE THE PHYSIOTHERAPIST REPORT.            *
000700*                                                                 *
000800*    EXPERTISE IS CARRIED AS A 3-OCCURRENCE TABLE.  NOT EVERY     *
000900*    PHYSIOTHERAPIST USES ALL THREE SLOTS - PHYS-EXPERTISE-COUNT  *
001000*    TELLS US HOW MANY ARE ACTUALLY POPULATED.                    *
001100******************************************************************
001200 01  PHYS-RECORD.
001300     05  PHYS-ID                 PIC 9(05).
001400     05  PHYS-NAME                PIC X(30).
001500     05  PHYS-ADDRESS             PIC X(40).
001600     05  PHYS-TELEPHONE           PIC X(15).
001700     05  PHYS-EXPERTISE-COUNT     PIC 9(01).
001800         88  PHYS-NO-EXPERTISE    VALUE 0.
001900     05  PHYS-EXPERTISE-TBL       OCCURS 3 TIMES.
002000         10  PHYS-EXPERTISE           PIC X(30).
002100     05  FILLER                   PIC X(05).
