000100******************************************************************
000200*    PATREC  --  PATIENT REGISTER RECORD LAYOUT                   *
000300*                                                                 *
000400*    ONE RECORD PER PATIENT CURRENTLY REGISTERED AT THE CLINIC.   *
000500*    READ AND REWRITTEN BY PATMAINT EACH RUN AS NEW PATIENTS ARE  *
000600*    ADDED (TXN-CODE = AP) AND REMOVED (TXN-CODE = DP).           *
000700******************************************************************
001200 01  PAT-RECORD.
001300     05  PAT-ID                   PIC 9(05).
001400     05  PAT-NAME                 PIC X(30).
001500     05  PAT-ADDRESS              PIC X(40).
001600     05  PAT-TELEPHONE            PIC X(15).
