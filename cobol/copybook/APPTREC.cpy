000100******************************************************************
000200*    APPTREC  --  APPOINTMENT MASTER RECORD LAYOUT                *
000300*                                                                 *
000400*    ONE RECORD PER BOOKED APPOINTMENT.  WRITTEN BY APPTBOOK AT   *
000500*    END OF RUN, APPT-ID ASCENDING, AND READ BY APPTRPT TO DRIVE  *
000600*    BOTH THE TREATMENT REPORT AND THE PHYSIOTHERAPIST REPORT.    *
000700******************************************************************
000800 01  APPT-RECORD.
000900     05  APPT-ID                  PIC 9(05).
001000     05  APPT-PATIENT-ID          PIC 9(05).
001100     05  APPT-PATIENT-NAME        PIC X(30).
001200     05  APPT-SLOT-ID             PIC 9(05).
001300     05  APPT-PHYS-NAME           PIC X(30).
001400     05  APPT-TREATMENT           PIC X(30).
001500     05  APPT-DATE                PIC 9(08).
001600     05  APPT-TIME                PIC 9(04).
001700     05  APPT-STATUS              PIC X(01).
001800         88  APPT-BOOKED          VALUE "B".
001900         88  APPT-CANCELLED       VALUE "C".
002000         88  APPT-ATTENDED        VALUE "A".
