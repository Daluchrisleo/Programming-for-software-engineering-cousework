000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATMAINT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE CLINIC'S PATIENT REGISTER.
001300*          IT READS THE TRANSACTION FILE AND ACTIONS ONLY THE
001400*          'AP' (ADD PATIENT) AND 'DP' (DELETE PATIENT) RECORDS -
001500*          BOOKING TRANSACTIONS ARE SKIPPED HERE AND PICKED UP
001600*          BY APPTBOOK.
001700*
001800*          THE CURRENT REGISTER IS LOADED ENTIRELY INTO A WORKING
001900*          TABLE SO A DUPLICATE-NAME CHECK AND A DELETE-BY-ID CAN
002000*          BOTH BE DONE WITHOUT A SECOND PASS OF THE FILE.  THE
002100*          TABLE IS RE-WRITTEN TO PATOUT AT END OF JOB.
002200******************************************************************
002300
002400          INPUT FILE               -   TRANFILE  (TRANSACTIONS)
002500          INPUT FILE               -   PATFILE   (OLD REGISTER)
002600          OUTPUT FILE PRODUCED     -   PATOUT     (NEW REGISTER)
002700          DUMP FILE                -   SYSOUT
002800
002900******************************************************************
003000*    CHANGE LOG
003100*    ----------
003200*    01/23/88  JS   0001  ORIGINAL PROGRAM
003300*    08/14/92  AK   0027  ADDED DUPLICATE-NAME REJECT
003400*    02/09/94  TGD  0041  TELEPHONE FORMAT EDIT TIGHTENED
003500*    11/30/95  MM   0052  DELETE NOW COMPACTS TABLE IN PLACE
003600*    01/03/99  JS   0073  Y2K REVIEW - NO DATE FIELDS HELD HERE,
003700*                         NO CHANGE REQUIRED
003800*    04/22/04  AK   0091  RAISED PATIENT TABLE LIMIT TO 500 ROWS
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT TRANFILE
005400     ASSIGN TO UT-S-TRANFILE
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS OFCODE.
005700
005800     SELECT PATFILE
005900     ASSIGN TO UT-S-PATFILE
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300     SELECT PATOUT
006400     ASSIGN TO UT-S-PATOUT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC                  PIC X(130).
007700
007800 FD  TRANFILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 102 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS TRAN-FILE-REC.
008400 01  TRAN-FILE-REC                PIC X(102).
008500
008600 FD  PATFILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 90 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS PAT-FILE-REC.
009200 01  PAT-FILE-REC                 PIC X(90).
009300
009400 FD  PATOUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 90 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS PAT-OUT-REC.
010000 01  PAT-OUT-REC                  PIC X(90).
010100
010200 WORKING-STORAGE SECTION.
010300 01  FILE-STATUS-CODES.
010400     05  OFCODE                   PIC X(2).
010500         88  CODE-WRITE           VALUE SPACES.
010600
010700 COPY TRNSREC.
010800
010900*    RAW BYTE VIEW OF THE TRANSACTION RECORD, USED ONLY WHEN THE
011000*    WHOLE INCOMING RECORD HAS TO BE DUMPED TO SYSOUT ON ABEND.
011100 01  TRNS-RECORD-RAW REDEFINES TRNS-RECORD.
011200     05  FILLER                   PIC X(102).
011300
011400 COPY PATREC.
011500
011600 COPY ABENDREC.
011700
011800 01  PAT-WORK-TABLE.
011900     05  PAT-TABLE-ROW OCCURS 500 TIMES INDEXED BY PAT-IDX.
012000         10  WT-PAT-ID            PIC 9(05).
012100         10  WT-PAT-NAME          PIC X(30).
012200         10  WT-PAT-ADDRESS       PIC X(40).
012300         10  WT-PAT-TELEPHONE     PIC X(15).
012310
012320*    ALTERNATE VIEW OF THE WHOLE TABLE USED ONLY TO COMPUTE ITS
012330*    TOTAL SIZE FOR A SANITY DISPLAY AT PROGRAM LOAD.
012340 01  PAT-WORK-TABLE-RAW REDEFINES PAT-WORK-TABLE.
012350     05  FILLER                   PIC X(45000).
012400
012500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012600     05  PAT-TABLE-COUNT          PIC 9(3) COMP.
012700     05  NEXT-PATIENT-ID          PIC 9(5) COMP.
012800     05  FIND-IDX                 PIC 9(3) COMP.
012900     05  SHIFT-IDX                PIC 9(3) COMP.
013000     05  WS-NAME-LEN              PIC 9(2) COMP.
013100     05  WS-ADDR-LEN              PIC 9(2) COMP.
013200     05  WS-TELE-LEN              PIC 9(2) COMP.
013300     05  WS-SCAN-POS              PIC 9(2) COMP.
013400     05  WS-START-POS             PIC 9(2) COMP.
013500     05  TRAN-READ-COUNT          PIC 9(5) COMP.
013600     05  PATIENTS-ADDED           PIC 9(5) COMP.
013700     05  PATIENTS-DELETED         PIC 9(5) COMP.
013800     05  PATIENTS-REJECTED        PIC 9(5) COMP.
013900
014000*    ANOTHER VIEW OF THE COUNTERS GROUP SO A SINGLE MOVE CAN
014100*    CLEAR THE WHOLE WORK AREA AT JOB START.
014200 01  COUNTERS-RAW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
014300     05  FILLER                   PIC X(34).
014400
014410 77  PAT-ID-FLOOR                 PIC 9(5) VALUE 10000.
014420
014430 77  MORE-TRAN-SW                 PIC X(01) VALUE "Y".
014440     88  NO-MORE-TRANS            VALUE "N".
014450
014500 01  MISC-WS-FLDS.
014600     05  WS-REJECT-REASON         PIC X(30).
014700
014800 01  FLAGS-AND-SWITCHES.
015100     05  TELE-VALID-SW            PIC X(01) VALUE "Y".
015200         88  TELE-VALID           VALUE "Y".
015300     05  DUP-FOUND-SW             PIC X(01) VALUE "N".
015400         88  DUP-FOUND            VALUE "Y".
015500     05  PAT-FOUND-SW             PIC X(01) VALUE "N".
015600         88  PAT-FOUND            VALUE "Y".
015700
015800 PROCEDURE DIVISION.
015900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016000     PERFORM 100-MAINLINE THRU 100-EXIT
016100             UNTIL NO-MORE-TRANS.
016200     PERFORM 999-CLEANUP THRU 999-EXIT.
016300     MOVE +0 TO RETURN-CODE.
016400     GOBACK.
016500
016600 000-HOUSEKEEPING.
016700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016800     DISPLAY "******** BEGIN JOB PATMAINT ********".
016900     MOVE SPACES TO COUNTERS-RAW.
017000     MOVE PAT-ID-FLOOR TO NEXT-PATIENT-ID.
017100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017200     PERFORM 050-LOAD-PAT-TABLE THRU 050-EXIT.
017300     PERFORM 900-READ-TRANFILE THRU 900-EXIT.
017400 000-EXIT.
017500     EXIT.
017600
017700 050-LOAD-PAT-TABLE.
017800     MOVE ZERO TO PAT-TABLE-COUNT.
017900     PERFORM 060-LOAD-ONE-PATIENT THRU 060-EXIT
018000         UNTIL CODE-WRITE = "NO".
018100     MOVE "N" TO OFCODE.
018200 050-EXIT.
018300     EXIT.
018400
018500 060-LOAD-ONE-PATIENT.
018600     READ PATFILE INTO PAT-RECORD
018700         AT END MOVE "NO" TO OFCODE
018800         GO TO 060-EXIT
018900     END-READ.
019000     ADD 1 TO PAT-TABLE-COUNT.
019100     MOVE PAT-ID TO WT-PAT-ID(PAT-TABLE-COUNT).
019200     MOVE PAT-NAME TO WT-PAT-NAME(PAT-TABLE-COUNT).
019300     MOVE PAT-ADDRESS TO WT-PAT-ADDRESS(PAT-TABLE-COUNT).
019400     MOVE PAT-TELEPHONE TO WT-PAT-TELEPHONE(PAT-TABLE-COUNT).
019500     IF PAT-ID NOT < NEXT-PATIENT-ID
019600         COMPUTE NEXT-PATIENT-ID = PAT-ID + 1
019700     END-IF.
019800 060-EXIT.
019900     EXIT.
020000
020100 100-MAINLINE.
020200     MOVE "100-MAINLINE" TO PARA-NAME.
020300     ADD 1 TO TRAN-READ-COUNT.
020400     IF TXN-ADD-PATIENT
020500         PERFORM 200-ADD-PATIENT THRU 200-EXIT
020600     ELSE
020700     IF TXN-DEL-PATIENT
020800         PERFORM 600-DELETE-PATIENT THRU 600-EXIT
020900     END-IF
021000     END-IF.
021100     PERFORM 900-READ-TRANFILE THRU 900-EXIT.
021200 100-EXIT.
021300     EXIT.
021400
021500 200-ADD-PATIENT.
021600     MOVE SPACES TO WS-REJECT-REASON.
021700     PERFORM 300-EDIT-NAME THRU 300-EXIT.
021800     IF WS-REJECT-REASON NOT = SPACES
021900         GO TO 290-REJECT.
022000     PERFORM 320-EDIT-ADDRESS THRU 320-EXIT.
022100     IF WS-REJECT-REASON NOT = SPACES
022200         GO TO 290-REJECT.
022300     PERFORM 340-EDIT-TELEPHONE THRU 340-EXIT.
022400     IF WS-REJECT-REASON NOT = SPACES
022500         GO TO 290-REJECT.
022600     PERFORM 360-CHECK-DUPLICATE THRU 360-EXIT.
022700     IF WS-REJECT-REASON NOT = SPACES
022800         GO TO 290-REJECT.
022900     ADD 1 TO PAT-TABLE-COUNT.
023000     MOVE NEXT-PATIENT-ID TO WT-PAT-ID(PAT-TABLE-COUNT).
023100     MOVE TXN-NAME TO WT-PAT-NAME(PAT-TABLE-COUNT).
023200     MOVE TXN-ADDRESS TO WT-PAT-ADDRESS(PAT-TABLE-COUNT).
023300     MOVE TXN-TELEPHONE TO WT-PAT-TELEPHONE(PAT-TABLE-COUNT).
023400     ADD 1 TO NEXT-PATIENT-ID.
023500     ADD 1 TO PATIENTS-ADDED.
023600     GO TO 200-EXIT.
023700 290-REJECT.
023800     ADD 1 TO PATIENTS-REJECTED.
023900     DISPLAY "AP REJECTED - " WS-REJECT-REASON.
024000 200-EXIT.
024100     EXIT.
024200
024300 300-EDIT-NAME.
024400*    NAME MUST BE AT LEAST 3 CHARACTERS, TRAILING SPACES DO NOT
024500*    COUNT TOWARD THE LENGTH.
024600     MOVE 30 TO WS-NAME-LEN.
024700     PERFORM 310-TRIM-ONE-CHAR THRU 310-EXIT
024800         UNTIL WS-NAME-LEN = 0
024900         OR TXN-NAME(WS-NAME-LEN:1) NOT = SPACE.
025000     IF WS-NAME-LEN < 3
025100         MOVE "NAME-TOO-SHORT" TO WS-REJECT-REASON.
025200 300-EXIT.
025300     EXIT.
025400
025500 310-TRIM-ONE-CHAR.
025600     SUBTRACT 1 FROM WS-NAME-LEN.
025700 310-EXIT.
025800     EXIT.
025900
026000 320-EDIT-ADDRESS.
026100*    ADDRESS MUST BE AT LEAST 4 CHARACTERS, TRAILING SPACES DO
026200*    NOT COUNT TOWARD THE LENGTH.
026300     MOVE 40 TO WS-ADDR-LEN.
026400     PERFORM 330-TRIM-ONE-CHAR THRU 330-EXIT
026500         UNTIL WS-ADDR-LEN = 0
026600         OR TXN-ADDRESS(WS-ADDR-LEN:1) NOT = SPACE.
026700     IF WS-ADDR-LEN < 4
026800         MOVE "INVALID-ADDRESS" TO WS-REJECT-REASON.
026900 320-EXIT.
027000     EXIT.
027100
027200 330-TRIM-ONE-CHAR.
027300     SUBTRACT 1 FROM WS-ADDR-LEN.
027400 330-EXIT.
027500     EXIT.
027600
027700 340-EDIT-TELEPHONE.
027800*    TELEPHONE MUST BE AT LEAST 7 CHARACTERS, DIGITS ONLY, WITH
027900*    AT MOST ONE LEADING '+'.
028000     MOVE 15 TO WS-TELE-LEN.
028100     PERFORM 345-TRIM-ONE-CHAR THRU 345-EXIT
028200         UNTIL WS-TELE-LEN = 0
028300         OR TXN-TELEPHONE(WS-TELE-LEN:1) NOT = SPACE.
028400     IF WS-TELE-LEN < 7
028500         MOVE "INVALID-TELEPHONE" TO WS-REJECT-REASON
028600         GO TO 340-EXIT.
028700     MOVE "Y" TO TELE-VALID-SW.
028800     MOVE 1 TO WS-START-POS.
028900     IF TXN-TELEPHONE(1:1) = "+"
029000         MOVE 2 TO WS-START-POS.
029100     PERFORM 350-CHECK-ONE-TELE-CHAR THRU 350-EXIT
029200         VARYING WS-SCAN-POS FROM WS-START-POS BY 1
029300         UNTIL WS-SCAN-POS > WS-TELE-LEN OR NOT TELE-VALID.
029400     IF NOT TELE-VALID
029500         MOVE "INVALID-TELEPHONE" TO WS-REJECT-REASON.
029550     IF WS-START-POS > WS-TELE-LEN
029600         MOVE "INVALID-TELEPHONE" TO WS-REJECT-REASON.
029700 340-EXIT.
029800     EXIT.
029900
030000 345-TRIM-ONE-CHAR.
030100     SUBTRACT 1 FROM WS-TELE-LEN.
030200 345-EXIT.
030300     EXIT.
030400
030500 350-CHECK-ONE-TELE-CHAR.
030600     IF TXN-TELEPHONE(WS-SCAN-POS:1) NOT NUMERIC
030700         MOVE "N" TO TELE-VALID-SW.
030800 350-EXIT.
030900     EXIT.
031000
031100 360-CHECK-DUPLICATE.
031200     MOVE "N" TO DUP-FOUND-SW.
031300     PERFORM 370-CHECK-ONE-ROW THRU 370-EXIT
031400         VARYING PAT-IDX FROM 1 BY 1
031500         UNTIL PAT-IDX > PAT-TABLE-COUNT OR DUP-FOUND.
031600     IF DUP-FOUND
031700         MOVE "PATIENT-EXISTS" TO WS-REJECT-REASON.
031800 360-EXIT.
031900     EXIT.
032000
032100 370-CHECK-ONE-ROW.
032200     IF WT-PAT-NAME(PAT-IDX) = TXN-NAME
032300         MOVE "Y" TO DUP-FOUND-SW.
032400 370-EXIT.
032500     EXIT.
032600
032700 600-DELETE-PATIENT.
032800     MOVE "N" TO PAT-FOUND-SW.
032900     MOVE ZERO TO FIND-IDX.
033000     PERFORM 610-CHECK-ONE-ID THRU 610-EXIT
033100         VARYING FIND-IDX FROM 1 BY 1
033200         UNTIL FIND-IDX > PAT-TABLE-COUNT OR PAT-FOUND.
033300     IF NOT PAT-FOUND
033400         ADD 1 TO PATIENTS-REJECTED
033500         DISPLAY "DP REJECTED - PATIENT-NOT-FOUND"
033600         GO TO 600-EXIT.
033700     PERFORM 620-SHIFT-ONE-ROW THRU 620-EXIT
033800         VARYING SHIFT-IDX FROM FIND-IDX BY 1
033900         UNTIL SHIFT-IDX > PAT-TABLE-COUNT - 1.
034000     SUBTRACT 1 FROM PAT-TABLE-COUNT.
034100     ADD 1 TO PATIENTS-DELETED.
034200 600-EXIT.
034300     EXIT.
034400
034500 610-CHECK-ONE-ID.
034600     IF WT-PAT-ID(FIND-IDX) = TXN-PATIENT-ID
034700         MOVE "Y" TO PAT-FOUND-SW.
034800 610-EXIT.
034900     EXIT.
035000
035100 620-SHIFT-ONE-ROW.
035200     MOVE PAT-TABLE-ROW(SHIFT-IDX + 1) TO PAT-TABLE-ROW(SHIFT-IDX).
035300 620-EXIT.
035400     EXIT.
035500
035600 800-OPEN-FILES.
035700     MOVE "800-OPEN-FILES" TO PARA-NAME.
035800     OPEN INPUT TRANFILE, PATFILE.
035900     OPEN OUTPUT PATOUT, SYSOUT.
036000 800-EXIT.
036100     EXIT.
036200
036300 850-CLOSE-FILES.
036400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036500     CLOSE TRANFILE, PATFILE, PATOUT, SYSOUT.
036600 850-EXIT.
036700     EXIT.
036800
036900 900-READ-TRANFILE.
037000     READ TRANFILE INTO TRNS-RECORD
037100         AT END MOVE "N" TO MORE-TRAN-SW
037200         GO TO 900-EXIT
037300     END-READ.
037400 900-EXIT.
037500     EXIT.
037600
037700 950-WRITE-ONE-PATIENT.
037800     MOVE WT-PAT-ID(PAT-IDX) TO PAT-ID.
037900     MOVE WT-PAT-NAME(PAT-IDX) TO PAT-NAME.
038000     MOVE WT-PAT-ADDRESS(PAT-IDX) TO PAT-ADDRESS.
038100     MOVE WT-PAT-TELEPHONE(PAT-IDX) TO PAT-TELEPHONE.
038200     WRITE PAT-OUT-REC FROM PAT-RECORD.
038300 950-EXIT.
038400     EXIT.
038500
038600 999-CLEANUP.
038700     MOVE "999-CLEANUP" TO PARA-NAME.
038800     PERFORM 950-WRITE-ONE-PATIENT THRU 950-EXIT
038900         VARYING PAT-IDX FROM 1 BY 1 UNTIL PAT-IDX > PAT-TABLE-COUNT.
039000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039100     DISPLAY "** TRANSACTIONS READ **".
039200     DISPLAY TRAN-READ-COUNT.
039300     DISPLAY "** PATIENTS ADDED **".
039400     DISPLAY PATIENTS-ADDED.
039500     DISPLAY "** PATIENTS DELETED **".
039600     DISPLAY PATIENTS-DELETED.
039700     DISPLAY "** PATIENTS REJECTED **".
039800     DISPLAY PATIENTS-REJECTED.
039900     DISPLAY "******** NORMAL END OF JOB PATMAINT ********".
040000 999-EXIT.
040100     EXIT.
040200
040300 1000-ABEND-RTN.
040400     WRITE SYSOUT-REC FROM ABEND-REC.
040500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040600     DISPLAY "*** ABNORMAL END OF JOB - PATMAINT ***" UPON CONSOLE.
040700     DIVIDE ZERO-VAL INTO ONE-VAL.
