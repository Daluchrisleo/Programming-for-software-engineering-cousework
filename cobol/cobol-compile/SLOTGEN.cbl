000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SLOTGEN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/11/89.
000600 DATE-COMPILED. 04/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE CLINIC'S 4-WEEK TREATMENT
001300*          TIMETABLE FROM THE PHYSIOTHERAPIST ROSTER FILE.
001400*
001500*          IT IS RUN ONCE AT THE START OF EACH SCHEDULING CYCLE,
001600*          BEFORE ANY BOOKING TRANSACTIONS ARE APPLIED.  APPTBOOK
001700*          LOADS THE SLOT FILE THIS PROGRAM PRODUCES.
001800*
001900*          THE HORIZON IS FIXED AT 4 CALENDAR WEEKS STARTING THE
002000*          MONDAY OF WEEK 0.  WORKING-DAY PATTERN AND EXPERTISE
002100*          ROTATION PER WEEK ARE HOUSE RULES SET BY THE CLINIC
002200*          SCHEDULING COMMITTEE - SEE 220-BUILD-WEEK-SLOTS.
002300******************************************************************
002400
002500          INPUT FILE               -   PHYSFILE  (ROSTER)
002600          OUTPUT FILE PRODUCED     -   SLOTFILE  (TIMETABLE)
002700          DUMP FILE                -   SYSOUT
002800
002900******************************************************************
003000*    CHANGE LOG
003100*    ----------
003200*    04/11/89  JS   0004  ORIGINAL PROGRAM
003300*    09/16/89  JS   0017  ADDED WEEK 2/3 OFFSET ROWS (WAS 2-WEEK)
003400*    06/26/90  TGD  0036  CALLS TRTMAP INSTEAD OF INLINE TABLE
003500*    11/14/91  TGD  0043  SLOT COUNT DISPLAY ADDED AT CLEANUP
003600*    01/03/99  JS   0073  Y2K REVIEW - 4-DIGIT YEAR THROUGHOUT,
003700*                         NO CHANGE REQUIRED
003800*    08/21/01  AK   0084  CONFIRMED 4-WEEK HORIZON NEVER CROSSES
003900*                         A MONTH BOUNDARY FOR THE 01/06 START
004000*                         DATE - SEE 250-BUILD-DAY-SLOTS NOTE
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT PHYSFILE
005600     ASSIGN TO UT-S-PHYSFILE
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS OFCODE.
005900
006000     SELECT SLOTFILE
006100     ASSIGN TO UT-S-SLOTFILE
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 130 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC                  PIC X(130).
007400
007500******THIS FILE IS THE CLINIC'S CURRENT PHYSIOTHERAPIST ROSTER
007600******READ ONCE, TOP TO BOTTOM, IN PHYSICAL ORDER
007700 FD  PHYSFILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 186 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS PHYS-FILE-REC.
008300 01  PHYS-FILE-REC                PIC X(186).
008400
008500******THIS FILE CARRIES EVERY BOOKABLE SLOT FOR THE 4-WEEK
008600******HORIZON, SLOT-ID ASSIGNED IN GENERATION ORDER
008700 FD  SLOTFILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 83 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SLOT-FILE-REC.
009300 01  SLOT-FILE-REC                PIC X(83).
009400
009500 WORKING-STORAGE SECTION.
009600 01  FILE-STATUS-CODES.
009700     05  OFCODE                   PIC X(2).
009800         88  CODE-WRITE           VALUE SPACES.
009900
010000 COPY PHYSREC.
010100
010200*    RAW BYTE VIEW OF THE ROSTER RECORD - USED ONLY WHEN THE
010300*    WHOLE INCOMING RECORD HAS TO BE DUMPED TO SYSOUT ON ABEND.
010400 01  PHYS-RECORD-RAW REDEFINES PHYS-RECORD.
010500     05  FILLER                   PIC X(186).
010600
010700 COPY SLOTREC.
010800
010900 COPY ABENDREC.
011000
011100 01  WS-WEEK-PATTERN-LOAD.
011200*    DAY OFFSETS FROM THAT WEEK'S MONDAY, TWO WORKING DAYS A
011300*    WEEK.  WEEK 0 MON/WED, WEEK 1 TUE/THU, WEEK 2 MON/FRI,
011400*    WEEK 3 WED/FRI.
011500     05  FILLER                   PIC 9(2) VALUE 02.
011600     05  FILLER                   PIC 9(2) VALUE 13.
011700     05  FILLER                   PIC 9(2) VALUE 04.
011800     05  FILLER                   PIC 9(2) VALUE 24.
011900
012000*    PACKED-PAIR VIEW OF THE SAME TABLE - FIRST DIGIT OF EACH
012100*    PAIR IS THE FIRST WORKING DAY'S OFFSET, SECOND DIGIT IS
012200*    THE SECOND WORKING DAY'S OFFSET.
012300 01  WS-WEEK-PATTERN REDEFINES WS-WEEK-PATTERN-LOAD.
012400     05  WS-WEEK-ROW OCCURS 4 TIMES.
012500         10  WS-WEEK-DAY1             PIC 9(1).
012600         10  WS-WEEK-DAY2             PIC 9(1).
012700
012800 01  WS-START-TIME-TBL.
012900     05  WS-START-TIME OCCURS 6 TIMES  PIC 9(4).
013000
013100 01  MISC-WS-FLDS.
013200     05  WS-WEEK                  PIC 9(1) COMP.
013300     05  WS-EXP-IDX               PIC 9(1) COMP.
013400     05  WS-DIV-QUOT              PIC 9(1) COMP.
013500     05  WS-DAY-SUB               PIC 9(1) COMP.
013600     05  WS-DAY-OFFSET            PIC 9(2) COMP.
013700     05  WS-TIME-SUB              PIC 9(1) COMP.
013800     05  RETURN-CD                PIC S9(4) COMP.
013900
014000 01  WS-SLOT-DATE-AREA.
014100     05  WS-SLOT-DAY              PIC 9(2).
014200     05  WS-SLOT-DATE-X.
014300         10  WS-SLOT-YYYYMM       PIC X(6) VALUE "202501".
014400         10  WS-SLOT-DD           PIC X(2).
014500
014600*    NUMERIC VIEW OF THE 8-BYTE DATE TEXT BUILT ABOVE, MOVED
014700*    STRAIGHT INTO SLOT-DATE WITHOUT A SEPARATE EDIT STEP.
014800 01  WS-SLOT-DATE-NUM REDEFINES WS-SLOT-DATE-AREA.
014900     05  FILLER                   PIC 9(2).
015000     05  WS-SLOT-DATE-9           PIC 9(8).
015100
015200 01  COUNTERS-AND-ACCUMULATORS.
015300     05  NEXT-SLOT-ID             PIC 9(5) COMP.
015400     05  SLOTS-WRITTEN           PIC 9(7) COMP.
015500     05  PHYS-READ-COUNT          PIC 9(5) COMP.
015600
015610 77  WS-MAX-WEEK-IDX              PIC 9(1) VALUE 3.
015620 77  WS-WORKDAYS-PER-WEEK         PIC 9(1) VALUE 2.
015630
015640 77  MORE-DATA-SW                 PIC X(01) VALUE "Y".
015650     88  NO-MORE-DATA             VALUE "N".
015660
016100 01  TRTMAP-PARMS.
016200     05  LK-EXPERTISE             PIC X(30).
016300     05  LK-TRT-COUNT             PIC 9(1) COMP.
016400     05  LK-TRT-TBL OCCURS 3 TIMES.
016500         10  LK-TRT-NAME          PIC X(30).
016600
016700 PROCEDURE DIVISION.
016800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900     PERFORM 100-MAINLINE THRU 100-EXIT
017000             UNTIL NO-MORE-DATA.
017100     PERFORM 999-CLEANUP THRU 999-EXIT.
017200     MOVE +0 TO RETURN-CODE.
017300     GOBACK.
017400
017500 000-HOUSEKEEPING.
017600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017700     DISPLAY "******** BEGIN JOB SLOTGEN ********".
017800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018000     PERFORM 050-LOAD-TIME-TABLE THRU 050-EXIT.
018100     PERFORM 900-READ-PHYSFILE THRU 900-EXIT.
018200     IF NO-MORE-DATA
018300         MOVE "EMPTY PHYSIOTHERAPIST ROSTER" TO ABEND-REASON
018400         GO TO 1000-ABEND-RTN.
018500 000-EXIT.
018600     EXIT.
018700
018800 050-LOAD-TIME-TABLE.
018900     MOVE 0900 TO WS-START-TIME(1).
019000     MOVE 1000 TO WS-START-TIME(2).
019100     MOVE 1100 TO WS-START-TIME(3).
019200     MOVE 1400 TO WS-START-TIME(4).
019300     MOVE 1500 TO WS-START-TIME(5).
019400     MOVE 1600 TO WS-START-TIME(6).
019500 050-EXIT.
019600     EXIT.
019700
019800 100-MAINLINE.
019900     MOVE "100-MAINLINE" TO PARA-NAME.
020000     ADD 1 TO PHYS-READ-COUNT.
020100     PERFORM 200-BUILD-PHYS-SLOTS THRU 200-EXIT.
020200     PERFORM 900-READ-PHYSFILE THRU 900-EXIT.
020300 100-EXIT.
020400     EXIT.
020500
020600 200-BUILD-PHYS-SLOTS.
020700     PERFORM 220-BUILD-WEEK-SLOTS THRU 220-EXIT
020800         VARYING WS-WEEK FROM 0 BY 1 UNTIL WS-WEEK > WS-MAX-WEEK-IDX.
020900 200-EXIT.
021000     EXIT.
021100
021200 220-BUILD-WEEK-SLOTS.
021300*    EXPERTISE FOR THE WEEK ROTATES THROUGH WHATEVER ENTRIES
021400*    THIS PHYSIOTHERAPIST ACTUALLY HAS ON FILE.
021500     DIVIDE WS-WEEK BY PHYS-EXPERTISE-COUNT GIVING WS-DIV-QUOT
021600         REMAINDER WS-EXP-IDX.
021700     ADD 1 TO WS-EXP-IDX.
021800     MOVE SPACES TO LK-EXPERTISE.
021900     MOVE PHYS-EXPERTISE(WS-EXP-IDX) TO LK-EXPERTISE.
022000     CALL "TRTMAP" USING TRTMAP-PARMS, RETURN-CD.
022100     PERFORM 250-BUILD-DAY-SLOTS THRU 250-EXIT
022150         VARYING WS-DAY-SUB FROM 1 BY 1
022200         UNTIL WS-DAY-SUB > WS-WORKDAYS-PER-WEEK.
022300 220-EXIT.
022400     EXIT.
022500
022600 250-BUILD-DAY-SLOTS.
022700*    4-WEEK HORIZON NEVER RUNS PAST 01/31 FOR THE 01/06/2025
022800*    START DATE, SO NO MONTH-ROLLOVER ARITHMETIC IS NEEDED HERE.
022900*    IF THE HORIZON IS EVER WIDENED THIS WILL NEED REWORKING.
023000     IF WS-DAY-SUB = 1
023100         MOVE WS-WEEK-DAY1(WS-WEEK + 1) TO WS-DAY-OFFSET
023200     ELSE
023300         MOVE WS-WEEK-DAY2(WS-WEEK + 1) TO WS-DAY-OFFSET
023400     END-IF.
023500     COMPUTE WS-SLOT-DAY = 06 + (WS-WEEK * 7) + WS-DAY-OFFSET.
023600     MOVE WS-SLOT-DAY TO WS-SLOT-DD.
023700     PERFORM 260-WRITE-ONE-SLOT THRU 260-EXIT
023800         VARYING WS-TIME-SUB FROM 1 BY 1
023900         UNTIL WS-TIME-SUB > LK-TRT-COUNT.
024000 250-EXIT.
024100     EXIT.
024200
024300 260-WRITE-ONE-SLOT.
024400     ADD 1 TO NEXT-SLOT-ID.
024500     MOVE NEXT-SLOT-ID TO SLOT-ID.
024600     MOVE PHYS-ID TO SLOT-PHYS-ID.
024700     MOVE PHYS-NAME TO SLOT-PHYS-NAME.
024800     MOVE LK-TRT-NAME(WS-TIME-SUB) TO SLOT-TREATMENT.
024900     MOVE WS-SLOT-DATE-9 TO SLOT-DATE.
025000     MOVE WS-START-TIME(WS-TIME-SUB) TO SLOT-TIME.
025100     MOVE "N" TO SLOT-BOOKED-FLAG.
025200     WRITE SLOT-FILE-REC FROM SLOT-RECORD.
025300     ADD 1 TO SLOTS-WRITTEN.
025400 260-EXIT.
025500     EXIT.
025600
025700 800-OPEN-FILES.
025800     MOVE "800-OPEN-FILES" TO PARA-NAME.
025900     OPEN INPUT PHYSFILE.
026000     OPEN OUTPUT SLOTFILE, SYSOUT.
026100 800-EXIT.
026200     EXIT.
026300
026400 850-CLOSE-FILES.
026500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
026600     CLOSE PHYSFILE, SLOTFILE, SYSOUT.
026700 850-EXIT.
026800     EXIT.
026900
027000 900-READ-PHYSFILE.
027100     READ PHYSFILE INTO PHYS-RECORD
027200         AT END MOVE "N" TO MORE-DATA-SW
027300         GO TO 900-EXIT
027400     END-READ.
027500 900-EXIT.
027600     EXIT.
027700
027800 999-CLEANUP.
027900     MOVE "999-CLEANUP" TO PARA-NAME.
028000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028100     DISPLAY "** PHYSIOTHERAPISTS READ **".
028200     DISPLAY PHYS-READ-COUNT.
028300     DISPLAY "** SLOTS GENERATED **".
028400     DISPLAY SLOTS-WRITTEN.
028500     DISPLAY "******** NORMAL END OF JOB SLOTGEN ********".
028600 999-EXIT.
028700     EXIT.
028800
028900 1000-ABEND-RTN.
029000     WRITE SYSOUT-REC FROM ABEND-REC.
029100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029200     DISPLAY "*** ABNORMAL END OF JOB - SLOTGEN ***" UPON CONSOLE.
029300     DIVIDE ZERO-VAL INTO ONE-VAL.
