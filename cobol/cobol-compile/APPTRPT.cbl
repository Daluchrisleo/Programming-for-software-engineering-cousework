000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APPTRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/05/91.
000600 DATE-COMPILED. 06/05/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE CLINIC'S TWO STANDARD
001300*          REPORTS FROM THE APPOINTMENT MASTER FILE PRODUCED BY
001400*          APPTBOOK -
001500*
001600*              1. TREATMENT APPOINTMENT REPORT - ONE LINE PER
001700*                 APPOINTMENT, FILE ORDER, OPTIONALLY RESTRICTED
001800*                 TO ONE PHYSIOTHERAPIST BY A CONTROL CARD.
001900*              2. PHYSIOTHERAPIST REPORT - ONE LINE PER ROSTER
002000*                 ENTRY WITH THE COUNT OF THAT PHYSIOTHERAPIST'S
002100*                 ATTENDED APPOINTMENTS.
002200*
002300*          THE PHYSIOTHERAPIST-NAME FILTER CARD IS OPTIONAL - A
002400*          BLANK CARD (OR AN EMPTY FILTER FILE) MEANS RUN THE
002500*          TREATMENT REPORT UNRESTRICTED.  WHEN A FILTER NAME IS
002600*          SUPPLIED, PHYFIND IS CALLED TO RESOLVE IT AGAINST THE
002700*          ROSTER BEFORE THE APPOINTMENT FILE IS READ.
002800******************************************************************
002900
003000          INPUT FILE               -   PHYSFILE   (ROSTER)
003100          INPUT FILE               -   APPTFILE   (APPOINTMENTS)
003200          INPUT FILE               -   RPTPARM    (FILTER CARD)
003300          OUTPUT FILE PRODUCED     -   TRPTFILE   (TREATMENT RPT)
003400          OUTPUT FILE PRODUCED     -   PHYRPTFIL  (PHYSIO RPT)
003500          DUMP FILE                -   SYSOUT
003600
003700******************************************************************
003800*    CHANGE LOG
003900*    ----------
004000*    06/05/91  JS   0036  ORIGINAL PROGRAM
004100*    03/02/93  AK   0044  PHYSIOTHERAPIST REPORT ADDED
004200*    10/19/94  TGD  0057  PHYSIOTHERAPIST NAME FILTER CARD ADDED
004300*    01/03/99  JS   0074  Y2K REVIEW - DTEFMT CARRIES 4-DIGIT
004400*                         YEAR THROUGH, NO CHANGE REQUIRED
004500*    06/11/01  MM   0080  PAGE-BREAK LOGIC ADDED TO TREATMENT RPT
004600*    04/22/04  AK   0092  RAISED ROSTER TABLE LIMIT TO 50 ROWS
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT PHYSFILE
006200     ASSIGN TO UT-S-PHYSFILE
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT APPTFILE
006700     ASSIGN TO UT-S-APPTFILE
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT RPTPARM
007200     ASSIGN TO UT-S-RPTPARM
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT TRPTFILE
007700     ASSIGN TO UT-S-TRPTFILE
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT PHYRPTFIL
008200     ASSIGN TO UT-S-PHYRPTFIL
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC                  PIC X(130).
009500
009600 FD  PHYSFILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 186 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS PHYS-FILE-REC.
010200 01  PHYS-FILE-REC                PIC X(186).
010300
010400 FD  APPTFILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 118 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS APPT-FILE-REC.
011000 01  APPT-FILE-REC                PIC X(118).
011100
011300 FD  RPTPARM
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 30 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS RPTPARM-REC.
011900 01  RPTPARM-REC                  PIC X(30).
012000
012100*    TREATMENT REPORT LINE IS WIDER THAN THE SHOP'S USUAL 132 -
012200*    FOUR SINGLE-SPACE COLUMN SEPARATORS ON TOP OF THE FIVE
012300*    REPORT-SPEC COLUMN WIDTHS (30+30+30+35+9).
012400 FD  TRPTFILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 138 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS TRPT-FILE-REC.
013000 01  TRPT-FILE-REC                PIC X(138).
013100
013200 FD  PHYRPTFIL
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 132 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS PHYRPT-FILE-REC.
013800 01  PHYRPT-FILE-REC              PIC X(132).
013900
014000 WORKING-STORAGE SECTION.
014100 01  FILE-STATUS-CODES.
014200     05  OFCODE                   PIC X(2).
014300         88  CODE-WRITE           VALUE SPACES.
014400
014500 COPY PHYSREC.
014600 COPY APPTREC.
014700
014800*    RAW BYTE VIEW OF THE APPOINTMENT RECORD, USED ONLY WHEN THE
014900*    WHOLE RECORD HAS TO BE DUMPED TO SYSOUT ON ABEND.
015000 01  APPT-RECORD-RAW REDEFINES APPT-RECORD.
015100     05  FILLER                   PIC X(118).
015200
015300 COPY ABENDREC.
015400
015500 01  WS-ROSTER-TABLE.
015600     05  WS-ROSTER-ROW OCCURS 50 TIMES INDEXED BY ROW-IDX.
015700         10  WT-ROW-PHYS-ID           PIC 9(05).
015800         10  WT-ROW-PHYS-NAME         PIC X(30).
015900         10  WT-ROW-EXP-COUNT         PIC 9(01).
016000         10  WT-ROW-EXPERTISE OCCURS 3 TIMES.
016100             15  WT-ROW-EXP-NAME          PIC X(30).
016200
016300*    THE SAME ROSTER TABLE, PASSED TO PHYFIND AS ITS SECOND
016400*    CALLING PARAMETER, VIEWED AS ONE BLOCK FOR ZEROING.
016500 01  WS-ROSTER-RAW REDEFINES WS-ROSTER-TABLE.
016600     05  FILLER                   PIC X(6300).
016700
016800 01  WS-ATTENDED-COUNTS.
016900     05  WT-ATTENDED-COUNT OCCURS 50 TIMES PIC 9(5) COMP.
017000
017100 01  PHYFIND-PARMS.
017200     05  LK-SEARCH-MODE           PIC X(01) VALUE "N".
017300     05  LK-SEARCH-KEY            PIC X(30).
017400     05  LK-ROSTER-COUNT          PIC 9(3) COMP.
017500     05  LK-MATCH-COUNT           PIC 9(3) COMP.
017600     05  LK-MATCH-IDS OCCURS 50 TIMES.
017700         10  LK-MATCH-PHYS-ID     PIC 9(05).
017800
017900 01  WS-PRINT-LINES.
018000     05  WS-BLANK-LINE.
018100         10  FILLER               PIC X(138) VALUE SPACES.
018200     05  WS-TRPT-TITLE.
018300         10  FILLER               PIC X(40) VALUE
018400           "BOOST PHYSIO CLINIC - TREATMENT REPORT".
018500         10  FILLER               PIC X(98) VALUE SPACES.
018600     05  WS-TRPT-COLM-HDR.
018700         10  FILLER               PIC X(30) VALUE
018800           "PHYSIOTHERAPIST".
018900         10  FILLER               PIC X(1)  VALUE SPACE.
019000         10  FILLER               PIC X(30) VALUE
019100           "TREATMENT".
019200         10  FILLER               PIC X(1)  VALUE SPACE.
019300         10  FILLER               PIC X(30) VALUE
019400           "PATIENT".
019500         10  FILLER               PIC X(1)  VALUE SPACE.
019600         10  FILLER               PIC X(35) VALUE
019700           "DATE / TIME".
019800         10  FILLER               PIC X(1)  VALUE SPACE.
019900         10  FILLER               PIC X(9)  VALUE
020000           "STATUS".
020100     05  WS-TRPT-DETAIL.
020200         10  TRPT-PHYS-NAME       PIC X(30).
020300         10  FILLER               PIC X(1)  VALUE SPACE.
020400         10  TRPT-TREATMENT       PIC X(30).
020500         10  FILLER               PIC X(1)  VALUE SPACE.
020600         10  TRPT-PATIENT-NAME    PIC X(30).
020700         10  FILLER               PIC X(1)  VALUE SPACE.
020800         10  TRPT-DATETIME        PIC X(35).
020900         10  FILLER               PIC X(1)  VALUE SPACE.
021000         10  TRPT-STATUS          PIC X(9).
021100     05  WS-TRPT-TOTAL.
021200         10  FILLER               PIC X(20) VALUE
021300           "TOTAL APPOINTMENTS:".
021400         10  TRPT-TOTAL-COUNT-O   PIC ZZZZ9.
021500         10  FILLER               PIC X(113) VALUE SPACES.
021600     05  WS-PHYRPT-TITLE.
021700         10  FILLER               PIC X(40) VALUE
021800           "BOOST PHYSIO CLINIC - PHYSIOTHERAPIST REPORT".
021900         10  FILLER               PIC X(92) VALUE SPACES.
022000     05  WS-PHYRPT-COLM-HDR.
022100         10  FILLER               PIC X(30) VALUE
022200           "PHYSIOTHERAPIST".
022300         10  FILLER               PIC X(1)  VALUE SPACE.
022400         10  FILLER               PIC X(5)  VALUE
022500           "ATTND".
022600         10  FILLER               PIC X(96) VALUE SPACES.
022700     05  WS-PHYRPT-DETAIL.
022800         10  PHYRPT-NAME          PIC X(30).
022900         10  FILLER               PIC X(1)  VALUE SPACE.
023000         10  PHYRPT-COUNT-O       PIC ZZZZ9.
023100         10  FILLER               PIC X(96) VALUE SPACES.
023200     05  WS-PHYRPT-TOTAL.
023300         10  FILLER               PIC X(29) VALUE
023400           "TOTAL ATTENDED APPOINTMENTS:".
023500         10  PHYRPT-TOTAL-COUNT-O PIC ZZZZ9.
023600         10  FILLER               PIC X(98) VALUE SPACES.
023700
023800 01  DTEFMT-PARMS.
023900     05  LK-SLOT-DATE             PIC 9(8).
024000     05  LK-SLOT-TIME             PIC 9(4).
024100     05  LK-FORMATTED             PIC X(35).
024200
024300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024400     05  WS-ROSTER-COUNT          PIC 9(3) COMP.
024500     05  FIND-ROW-SUB             PIC 9(3) COMP.
024600     05  CHK-MATCH-SUB            PIC 9(3) COMP.
024700     05  TRPT-LINES               PIC 9(3) COMP.
024800     05  APPT-READ-COUNT          PIC 9(5) COMP.
024850     05  WS-PHYRPT-GRAND-TOTAL    PIC 9(5) COMP.
024900     05  RETURN-CD                PIC S9(4) COMP.
025000
025100*    ANOTHER VIEW OF THE COUNTERS GROUP SO A SINGLE MOVE CAN
025200*    CLEAR THE WHOLE WORK AREA AT JOB START.
025300 01  COUNTERS-RAW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
025400     05  FILLER                   PIC X(18).
025500
025510 77  WS-TRPT-LINES-PER-PAGE       PIC 9(2) VALUE 50.
025520
025530 77  MORE-APPT-SW                 PIC X(01) VALUE "Y".
025540     88  NO-MORE-APPTS            VALUE "N".
025550
025600 01  FLAGS-AND-SWITCHES.
025900     05  FILTER-ACTIVE-SW         PIC X(01) VALUE "N".
026000         88  FILTER-ACTIVE        VALUE "Y".
026100     05  ROW-MATCHED-SW           PIC X(01) VALUE "N".
026200         88  ROW-MATCHED          VALUE "Y".
026300     05  PASSES-FILTER-SW         PIC X(01) VALUE "Y".
026400         88  PASSES-FILTER        VALUE "Y".
026500
026600 PROCEDURE DIVISION.
026700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026800     PERFORM 100-MAINLINE THRU 100-EXIT
026900             UNTIL NO-MORE-APPTS.
027000     PERFORM 400-TRPT-TOTAL THRU 400-EXIT.
027100     PERFORM 500-PHYRPT THRU 500-EXIT.
027200     PERFORM 999-CLEANUP THRU 999-EXIT.
027300     MOVE +0 TO RETURN-CODE.
027400     GOBACK.
027500
027600 000-HOUSEKEEPING.
027700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027800     DISPLAY "******** BEGIN JOB APPTRPT ********".
027900     MOVE SPACES TO COUNTERS-RAW.
028000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028100     PERFORM 050-LOAD-ROSTER-TABLE THRU 050-EXIT.
028200     PERFORM 060-READ-FILTER-CARD THRU 060-EXIT.
028300     IF FILTER-ACTIVE
028400         PERFORM 070-RESOLVE-FILTER THRU 070-EXIT.
028500     PERFORM 710-WRITE-TRPT-HDR THRU 710-EXIT.
028600     PERFORM 900-READ-APPTFILE THRU 900-EXIT.
028700 000-EXIT.
028800     EXIT.
028900
029000 050-LOAD-ROSTER-TABLE.
029100     MOVE ZERO TO WS-ROSTER-COUNT.
029200     PERFORM 055-LOAD-ONE-PHYS THRU 055-EXIT
029300         UNTIL OFCODE = "NO".
029400     MOVE "N" TO OFCODE.
029500     MOVE WS-ROSTER-COUNT TO LK-ROSTER-COUNT.
029600 050-EXIT.
029700     EXIT.
029800
029900 055-LOAD-ONE-PHYS.
030000     READ PHYSFILE INTO PHYS-RECORD
030100         AT END MOVE "NO" TO OFCODE
030200         GO TO 055-EXIT
030300     END-READ.
030400     ADD 1 TO WS-ROSTER-COUNT.
030500     MOVE PHYS-ID TO WT-ROW-PHYS-ID(WS-ROSTER-COUNT).
030600     MOVE PHYS-NAME TO WT-ROW-PHYS-NAME(WS-ROSTER-COUNT).
030700     MOVE PHYS-EXPERTISE-COUNT TO WT-ROW-EXP-COUNT(WS-ROSTER-COUNT).
030800     MOVE PHYS-EXPERTISE-TBL
030900         TO WT-ROW-EXPERTISE(WS-ROSTER-COUNT).
031000     MOVE ZERO TO WT-ATTENDED-COUNT(WS-ROSTER-COUNT).
031100 055-EXIT.
031200     EXIT.
031300
031400 060-READ-FILTER-CARD.
031500     MOVE SPACES TO LK-SEARCH-KEY.
031600     READ RPTPARM INTO LK-SEARCH-KEY
031700         AT END GO TO 060-EXIT
031800     END-READ.
031900     IF LK-SEARCH-KEY NOT = SPACES
032000         MOVE "Y" TO FILTER-ACTIVE-SW.
032100 060-EXIT.
032200     EXIT.
032300
032400 070-RESOLVE-FILTER.
032500     MOVE "N" TO LK-SEARCH-MODE.
032600     CALL "PHYFIND" USING PHYFIND-PARMS, WS-ROSTER-TABLE,
032700         RETURN-CD.
032800 070-EXIT.
032900     EXIT.
033000
033100 100-MAINLINE.
033200     MOVE "100-MAINLINE" TO PARA-NAME.
033300     ADD 1 TO APPT-READ-COUNT.
033400     PERFORM 150-CHECK-FILTER THRU 150-EXIT.
033500     IF PASSES-FILTER
033600         PERFORM 200-PRINT-DETAIL-LINE THRU 200-EXIT.
033700     PERFORM 300-TALLY-ATTENDED THRU 300-EXIT.
033800     PERFORM 900-READ-APPTFILE THRU 900-EXIT.
033900 100-EXIT.
034000     EXIT.
034100
034200 150-CHECK-FILTER.
034300     MOVE "Y" TO PASSES-FILTER-SW.
034400     IF NOT FILTER-ACTIVE
034500         GO TO 150-EXIT.
034600     MOVE "N" TO PASSES-FILTER-SW.
034700     PERFORM 160-CHECK-ONE-MATCH-ID THRU 160-EXIT
034800         VARYING CHK-MATCH-SUB FROM 1 BY 1
034900         UNTIL CHK-MATCH-SUB > LK-MATCH-COUNT OR PASSES-FILTER.
035000 150-EXIT.
035100     EXIT.
035200
035300 160-CHECK-ONE-MATCH-ID.
035400     PERFORM 165-CHECK-ONE-ROSTER-ROW THRU 165-EXIT
035500         VARYING FIND-ROW-SUB FROM 1 BY 1
035600         UNTIL FIND-ROW-SUB > WS-ROSTER-COUNT OR PASSES-FILTER.
035700 160-EXIT.
035800     EXIT.
035900
036000 165-CHECK-ONE-ROSTER-ROW.
036100     IF WT-ROW-PHYS-ID(FIND-ROW-SUB) = LK-MATCH-PHYS-ID(CHK-MATCH-SUB)
036200         AND WT-ROW-PHYS-NAME(FIND-ROW-SUB) = APPT-PHYS-NAME
036300         MOVE "Y" TO PASSES-FILTER-SW.
036400 165-EXIT.
036500     EXIT.
036600
036700 200-PRINT-DETAIL-LINE.
036800     IF TRPT-LINES > WS-TRPT-LINES-PER-PAGE
036900         PERFORM 720-PAGE-BREAK THRU 720-EXIT.
037000     MOVE APPT-PHYS-NAME TO TRPT-PHYS-NAME.
037100     MOVE APPT-TREATMENT TO TRPT-TREATMENT.
037200     MOVE APPT-PATIENT-NAME TO TRPT-PATIENT-NAME.
037300     MOVE APPT-DATE TO LK-SLOT-DATE.
037400     MOVE APPT-TIME TO LK-SLOT-TIME.
037500     CALL "DTEFMT" USING DTEFMT-PARMS, RETURN-CD.
037600     MOVE LK-FORMATTED TO TRPT-DATETIME.
037700     IF APPT-BOOKED
037800         MOVE "Booked   " TO TRPT-STATUS
037900     ELSE
038000     IF APPT-CANCELLED
038100         MOVE "Cancelled" TO TRPT-STATUS
038200     ELSE
038300         MOVE "Attended " TO TRPT-STATUS
038400     END-IF
038500     END-IF.
038600     WRITE TRPT-FILE-REC FROM WS-TRPT-DETAIL
038700         AFTER ADVANCING 1.
038800     ADD 1 TO TRPT-LINES.
038900 200-EXIT.
039000     EXIT.
039100
039200 300-TALLY-ATTENDED.
039300     IF NOT APPT-ATTENDED
039400         GO TO 300-EXIT.
039500     PERFORM 310-CHECK-ONE-ROSTER-NAME THRU 310-EXIT
039600         VARYING FIND-ROW-SUB FROM 1 BY 1
039700         UNTIL FIND-ROW-SUB > WS-ROSTER-COUNT OR ROW-MATCHED.
039800 300-EXIT.
039900     EXIT.
040000
040100 310-CHECK-ONE-ROSTER-NAME.
040200     MOVE "N" TO ROW-MATCHED-SW.
040300     IF WT-ROW-PHYS-NAME(FIND-ROW-SUB) = APPT-PHYS-NAME
040400         ADD 1 TO WT-ATTENDED-COUNT(FIND-ROW-SUB)
040500         MOVE "Y" TO ROW-MATCHED-SW.
040600 310-EXIT.
040700     EXIT.
040800
040900 400-TRPT-TOTAL.
041000     MOVE "400-TRPT-TOTAL" TO PARA-NAME.
041100     MOVE APPT-READ-COUNT TO TRPT-TOTAL-COUNT-O.
041200     WRITE TRPT-FILE-REC FROM WS-BLANK-LINE
041300         AFTER ADVANCING 1.
041400     WRITE TRPT-FILE-REC FROM WS-TRPT-TOTAL
041500         AFTER ADVANCING 1.
041600 400-EXIT.
041700     EXIT.
041800
041900 500-PHYRPT.
042000     MOVE "500-PHYRPT" TO PARA-NAME.
042100     WRITE PHYRPT-FILE-REC FROM WS-PHYRPT-TITLE
042200         AFTER ADVANCING TOP-OF-FORM.
042300     WRITE PHYRPT-FILE-REC FROM WS-PHYRPT-COLM-HDR
042400         AFTER ADVANCING 2.
042500     PERFORM 520-WRITE-ONE-PHYS-LINE THRU 520-EXIT
042600         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROSTER-COUNT.
042700     MOVE WS-PHYRPT-GRAND-TOTAL TO PHYRPT-TOTAL-COUNT-O.
042800     WRITE PHYRPT-FILE-REC FROM WS-BLANK-LINE
042900         AFTER ADVANCING 1.
043000     WRITE PHYRPT-FILE-REC FROM WS-PHYRPT-TOTAL
043100         AFTER ADVANCING 1.
043200 500-EXIT.
043300     EXIT.
043400
043500 520-WRITE-ONE-PHYS-LINE.
043600     MOVE WT-ROW-PHYS-NAME(ROW-IDX) TO PHYRPT-NAME.
043700     MOVE WT-ATTENDED-COUNT(ROW-IDX) TO PHYRPT-COUNT-O.
043800     ADD WT-ATTENDED-COUNT(ROW-IDX) TO WS-PHYRPT-GRAND-TOTAL.
043900     WRITE PHYRPT-FILE-REC FROM WS-PHYRPT-DETAIL
044000         AFTER ADVANCING 1.
044100 520-EXIT.
044200     EXIT.
044300
044400 710-WRITE-TRPT-HDR.
044500     MOVE "710-WRITE-TRPT-HDR" TO PARA-NAME.
044600     WRITE TRPT-FILE-REC FROM WS-TRPT-TITLE
044700         AFTER ADVANCING TOP-OF-FORM.
044800     WRITE TRPT-FILE-REC FROM WS-TRPT-COLM-HDR
044900         AFTER ADVANCING 2.
045000     MOVE ZERO TO TRPT-LINES.
045100 710-EXIT.
045200     EXIT.
045300
045400 720-PAGE-BREAK.
045500     WRITE TRPT-FILE-REC FROM WS-BLANK-LINE
045600         AFTER ADVANCING 1.
045700     PERFORM 710-WRITE-TRPT-HDR THRU 710-EXIT.
045800 720-EXIT.
045900     EXIT.
046000
046100 800-OPEN-FILES.
046200     MOVE "800-OPEN-FILES" TO PARA-NAME.
046300     OPEN INPUT PHYSFILE, APPTFILE, RPTPARM.
046400     OPEN OUTPUT TRPTFILE, PHYRPTFIL, SYSOUT.
046500 800-EXIT.
046600     EXIT.
046700
046800 850-CLOSE-FILES.
046900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
047000     CLOSE PHYSFILE, APPTFILE, RPTPARM, TRPTFILE, PHYRPTFIL, SYSOUT.
047100 850-EXIT.
047200     EXIT.
047300
047400 900-READ-APPTFILE.
047500     READ APPTFILE INTO APPT-RECORD
047600         AT END MOVE "N" TO MORE-APPT-SW
047700         GO TO 900-EXIT
047800     END-READ.
047900 900-EXIT.
048000     EXIT.
048100
048200 999-CLEANUP.
048300     MOVE "999-CLEANUP" TO PARA-NAME.
048400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048500     DISPLAY "** APPOINTMENTS READ **".
048600     DISPLAY APPT-READ-COUNT.
048700     DISPLAY "******** NORMAL END OF JOB APPTRPT ********".
048800 999-EXIT.
048900     EXIT.
049000
049100 1000-ABEND-RTN.
049200     WRITE SYSOUT-REC FROM ABEND-REC.
049300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049400     DISPLAY "*** ABNORMAL END OF JOB - APPTRPT ***" UPON CONSOLE.
049500     DIVIDE ZERO-VAL INTO ONE-VAL.
