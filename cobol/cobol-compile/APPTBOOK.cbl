000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APPTBOOK.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/15/90.
000600 DATE-COMPILED. 03/15/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES THE CLINIC'S BOOKING TRANSACTIONS
001300*          AGAINST THE GENERATED TIMETABLE.  IT READS THE
001400*          TRANSACTION FILE AND ACTIONS ONLY THE 'BK' (BOOK),
001500*          'CN' (CANCEL) AND 'AT' (ATTEND) RECORDS - PATIENT
001600*          MAINTENANCE TRANSACTIONS ARE SKIPPED HERE AND ARE
001700*          PICKED UP BY PATMAINT, WHICH MUST RUN FIRST.
001800*
001900*          THE SLOT FILE (FROM SLOTGEN) AND THE PATIENT REGISTER
002000*          (FROM PATMAINT) ARE BOTH LOADED INTO WORKING TABLES SO
002100*          BOOKINGS CAN BE VALIDATED WITHOUT RANDOM ACCESS I/O.
002200*          THE APPOINTMENT TABLE IS BUILT UP IN STORAGE AS 'BK'
002300*          RECORDS ARE APPLIED AND WRITTEN OUT AT END OF JOB.
002400******************************************************************
002500
002600          INPUT FILE               -   TRANFILE  (TRANSACTIONS)
002700          INPUT FILE               -   SLOTFILE  (TIMETABLE)
002800          INPUT FILE               -   PATFILE   (PATIENT REGISTER)
002900          OUTPUT FILE PRODUCED     -   APPTFILE  (APPOINTMENTS)
003000          DUMP FILE                -   SYSOUT
003100
003200******************************************************************
003300*    CHANGE LOG
003400*    ----------
003500*    03/15/90  JS   0001  ORIGINAL PROGRAM
003600*    09/21/91  TGD  0004  SAME-TIME CONFLICT CHECK ADDED
003700*    04/18/93  AK   0011  CANCEL NOW RE-FREES THE SLOT IN STORAGE
003800*    07/30/95  MM   0019  ATTEND/CANCEL STATUS EDITS TIGHTENED
003900*    01/03/99  JS   0073  Y2K REVIEW - NO DATE ARITHMETIC HELD
004000*                         HERE, NO CHANGE REQUIRED
004100*    09/18/02  AK   0026  RAISED SLOT/APPOINTMENT TABLE LIMITS
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT TRANFILE
005700     ASSIGN TO UT-S-TRANFILE
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100     SELECT SLOTFILE
006200     ASSIGN TO UT-S-SLOTFILE
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT PATFILE
006700     ASSIGN TO UT-S-PATFILE
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT APPTFILE
007200     ASSIGN TO UT-S-APPTFILE
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC                  PIC X(130).
008500
008600 FD  TRANFILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 102 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS TRAN-FILE-REC.
009200 01  TRAN-FILE-REC                PIC X(102).
009300
009400 FD  SLOTFILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 83 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SLOT-FILE-REC.
010000 01  SLOT-FILE-REC                PIC X(83).
010100
010200 FD  PATFILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 90 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS PAT-FILE-REC.
010800 01  PAT-FILE-REC                 PIC X(90).
010900
011000 FD  APPTFILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 118 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS APPT-FILE-REC.
011600 01  APPT-FILE-REC                PIC X(118).
011700
011800 WORKING-STORAGE SECTION.
011900 01  FILE-STATUS-CODES.
012000     05  OFCODE                   PIC X(2).
012100         88  CODE-WRITE           VALUE SPACES.
012200
012300 COPY TRNSREC.
012400
012500*    RAW BYTE VIEW OF THE TRANSACTION RECORD, USED ONLY WHEN THE
012600*    WHOLE INCOMING RECORD HAS TO BE DUMPED TO SYSOUT ON ABEND.
012700 01  TRNS-RECORD-RAW REDEFINES TRNS-RECORD.
012800     05  FILLER                   PIC X(102).
012900
013000 COPY SLOTREC.
013100 COPY PATREC.
013200 COPY APPTREC.
013300 COPY ABENDREC.
013400
013500 01  SLOT-WORK-TABLE.
013600     05  SLOT-TABLE-ROW OCCURS 1000 TIMES INDEXED BY SLOT-IDX.
013700         10  WT-SLOT-ID               PIC 9(05).
013800         10  WT-SLOT-PHYS-NAME        PIC X(30).
013900         10  WT-SLOT-TREATMENT        PIC X(30).
014000         10  WT-SLOT-DATE             PIC 9(08).
014100         10  WT-SLOT-TIME             PIC 9(04).
014200         10  WT-SLOT-BOOKED-FLAG      PIC X(01).
014300
014400*    PACKED VIEW OF ONE SLOT ROW, USED ONLY TO MOVE A WHOLE ROW
014500*    IN ONE STATEMENT WHEN A MATCH IS FOUND.
014600 01  SLOT-ROW-RAW REDEFINES SLOT-WORK-TABLE.
014700     05  FILLER                   PIC X(78000).
014800
014900 01  PAT-WORK-TABLE.
015000     05  PAT-TABLE-ROW OCCURS 500 TIMES INDEXED BY PAT-IDX.
015100         10  WT-PAT-ID                PIC 9(05).
015200         10  WT-PAT-NAME              PIC X(30).
015300
015400 01  APPT-WORK-TABLE.
015500     05  APPT-TABLE-ROW OCCURS 1000 TIMES INDEXED BY APPT-IDX.
015600         10  WT-APPT-ID               PIC 9(05).
015700         10  WT-APPT-PATIENT-ID       PIC 9(05).
015800         10  WT-APPT-PATIENT-NAME     PIC X(30).
015900         10  WT-APPT-SLOT-ID          PIC 9(05).
016000         10  WT-APPT-PHYS-NAME        PIC X(30).
016100         10  WT-APPT-TREATMENT        PIC X(30).
016200         10  WT-APPT-DATE             PIC 9(08).
016300         10  WT-APPT-TIME             PIC 9(04).
016400         10  WT-APPT-STATUS           PIC X(01).
016500
016600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016700     05  SLOT-TABLE-COUNT         PIC 9(4) COMP.
016800     05  PAT-TABLE-COUNT          PIC 9(3) COMP.
016900     05  APPT-TABLE-COUNT         PIC 9(4) COMP.
017000     05  NEXT-APPT-ID             PIC 9(5) COMP.
017100     05  FIND-SLOT-SUB            PIC 9(4) COMP.
017200     05  FIND-PAT-SUB             PIC 9(3) COMP.
017300     05  FIND-APPT-SUB            PIC 9(4) COMP.
017400     05  CHK-APPT-SUB             PIC 9(4) COMP.
017500     05  TRAN-READ-COUNT          PIC 9(5) COMP.
017600     05  BOOKINGS-MADE            PIC 9(5) COMP.
017700     05  ATTENDANCES-MADE         PIC 9(5) COMP.
017800     05  CANCELLATIONS-MADE       PIC 9(5) COMP.
017900     05  TRANS-REJECTED           PIC 9(5) COMP.
018000
018100*    ANOTHER VIEW OF THE COUNTERS GROUP SO A SINGLE MOVE CAN
018200*    CLEAR THE WHOLE WORK AREA AT JOB START.
018300 01  COUNTERS-RAW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
018400     05  FILLER                   PIC X(34).
018500
018510 77  APPT-ID-FLOOR                PIC 9(5) VALUE 10000.
018520
018530 77  MORE-TRAN-SW                 PIC X(01) VALUE "Y".
018540     88  NO-MORE-TRANS            VALUE "N".
018550
018600 01  MISC-WS-FLDS.
018700     05  WS-REJECT-REASON         PIC X(30).
018800
018900 01  FLAGS-AND-SWITCHES.
019200     05  SLOT-FOUND-SW            PIC X(01) VALUE "N".
019300         88  SLOT-FOUND           VALUE "Y".
019400     05  PAT-FOUND-SW             PIC X(01) VALUE "N".
019500         88  PAT-FOUND            VALUE "Y".
019600     05  APPT-FOUND-SW            PIC X(01) VALUE "N".
019700         88  APPT-FOUND           VALUE "Y".
019800     05  CONFLICT-FOUND-SW        PIC X(01) VALUE "N".
019900         88  CONFLICT-FOUND       VALUE "Y".
020000
020100 PROCEDURE DIVISION.
020200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020300     PERFORM 100-MAINLINE THRU 100-EXIT
020400             UNTIL NO-MORE-TRANS.
020500     PERFORM 999-CLEANUP THRU 999-EXIT.
020600     MOVE +0 TO RETURN-CODE.
020700     GOBACK.
020800
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB APPTBOOK ********".
021200     MOVE SPACES TO COUNTERS-RAW.
021300     MOVE APPT-ID-FLOOR TO NEXT-APPT-ID.
021400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021500     PERFORM 050-LOAD-SLOT-TABLE THRU 050-EXIT.
021600     PERFORM 060-LOAD-PAT-TABLE THRU 060-EXIT.
021700     PERFORM 900-READ-TRANFILE THRU 900-EXIT.
021800 000-EXIT.
021900     EXIT.
022000
022100 050-LOAD-SLOT-TABLE.
022200     MOVE ZERO TO SLOT-TABLE-COUNT.
022300     PERFORM 055-LOAD-ONE-SLOT THRU 055-EXIT
022400         UNTIL OFCODE = "NO".
022500     MOVE "N" TO OFCODE.
022600 050-EXIT.
022700     EXIT.
022800
022900 055-LOAD-ONE-SLOT.
023000     READ SLOTFILE INTO SLOT-RECORD
023100         AT END MOVE "NO" TO OFCODE
023200         GO TO 055-EXIT
023300     END-READ.
023400     ADD 1 TO SLOT-TABLE-COUNT.
023500     MOVE SLOT-ID TO WT-SLOT-ID(SLOT-TABLE-COUNT).
023600     MOVE SLOT-PHYS-NAME TO WT-SLOT-PHYS-NAME(SLOT-TABLE-COUNT).
023700     MOVE SLOT-TREATMENT TO WT-SLOT-TREATMENT(SLOT-TABLE-COUNT).
023800     MOVE SLOT-DATE TO WT-SLOT-DATE(SLOT-TABLE-COUNT).
023900     MOVE SLOT-TIME TO WT-SLOT-TIME(SLOT-TABLE-COUNT).
024000     MOVE SLOT-BOOKED-FLAG TO WT-SLOT-BOOKED-FLAG(SLOT-TABLE-COUNT).
024100 055-EXIT.
024200     EXIT.
024300
024400 060-LOAD-PAT-TABLE.
024500     MOVE ZERO TO PAT-TABLE-COUNT.
024600     PERFORM 065-LOAD-ONE-PATIENT THRU 065-EXIT
024700         UNTIL OFCODE = "NO".
024800     MOVE "N" TO OFCODE.
024900 060-EXIT.
025000     EXIT.
025100
025200 065-LOAD-ONE-PATIENT.
025300     READ PATFILE INTO PAT-RECORD
025400         AT END MOVE "NO" TO OFCODE
025500         GO TO 065-EXIT
025600     END-READ.
025700     ADD 1 TO PAT-TABLE-COUNT.
025800     MOVE PAT-ID TO WT-PAT-ID(PAT-TABLE-COUNT).
025900     MOVE PAT-NAME TO WT-PAT-NAME(PAT-TABLE-COUNT).
026000 065-EXIT.
026100     EXIT.
026200
026300 100-MAINLINE.
026400     MOVE "100-MAINLINE" TO PARA-NAME.
026500     ADD 1 TO TRAN-READ-COUNT.
026600     IF TXN-BOOK-APPT
026700         PERFORM 200-BOOK-APPOINTMENT THRU 200-EXIT
026800     ELSE
026900     IF TXN-ATTEND-APPT
027000         PERFORM 500-ATTEND-APPOINTMENT THRU 500-EXIT
027100     ELSE
027200     IF TXN-CANCEL-APPT
027300         PERFORM 600-CANCEL-APPOINTMENT THRU 600-EXIT
027400     END-IF
027500     END-IF
027600     END-IF.
027700     PERFORM 900-READ-TRANFILE THRU 900-EXIT.
027800 100-EXIT.
027900     EXIT.
028000
028100 200-BOOK-APPOINTMENT.
028200     MOVE SPACES TO WS-REJECT-REASON.
028300     MOVE "N" TO SLOT-FOUND-SW.
028400     PERFORM 210-CHECK-ONE-SLOT THRU 210-EXIT
028500         VARYING FIND-SLOT-SUB FROM 1 BY 1
028600         UNTIL FIND-SLOT-SUB > SLOT-TABLE-COUNT OR SLOT-FOUND.
028700     IF NOT SLOT-FOUND
028800         MOVE "SLOT-NOT-FOUND" TO WS-REJECT-REASON
028900         GO TO 290-REJECT.
029000     IF WT-SLOT-BOOKED-FLAG(FIND-SLOT-SUB) = "Y"
029100         MOVE "SLOT-ALREADY-BOOKED" TO WS-REJECT-REASON
029200         GO TO 290-REJECT.
029300     MOVE "N" TO PAT-FOUND-SW.
029400     PERFORM 220-CHECK-ONE-PATIENT THRU 220-EXIT
029500         VARYING FIND-PAT-SUB FROM 1 BY 1
029600         UNTIL FIND-PAT-SUB > PAT-TABLE-COUNT OR PAT-FOUND.
029700     IF NOT PAT-FOUND
029800         MOVE "PATIENT-NOT-FOUND" TO WS-REJECT-REASON
029900         GO TO 290-REJECT.
030000     MOVE "N" TO CONFLICT-FOUND-SW.
030100     PERFORM 230-CHECK-ONE-CONFLICT THRU 230-EXIT
030200         VARYING CHK-APPT-SUB FROM 1 BY 1
030300         UNTIL CHK-APPT-SUB > APPT-TABLE-COUNT OR CONFLICT-FOUND.
030400     IF CONFLICT-FOUND
030500         MOVE "PATIENT-HAS-APPOINTMENT-SAME-TIME" TO
030600             WS-REJECT-REASON
030700         GO TO 290-REJECT.
030800     ADD 1 TO APPT-TABLE-COUNT.
030900     MOVE NEXT-APPT-ID TO WT-APPT-ID(APPT-TABLE-COUNT).
031000     MOVE TXN-PATIENT-ID TO WT-APPT-PATIENT-ID(APPT-TABLE-COUNT).
031100     MOVE WT-PAT-NAME(FIND-PAT-SUB)
031200         TO WT-APPT-PATIENT-NAME(APPT-TABLE-COUNT).
031300     MOVE TXN-SLOT-ID TO WT-APPT-SLOT-ID(APPT-TABLE-COUNT).
031400     MOVE WT-SLOT-PHYS-NAME(FIND-SLOT-SUB)
031500         TO WT-APPT-PHYS-NAME(APPT-TABLE-COUNT).
031600     MOVE WT-SLOT-TREATMENT(FIND-SLOT-SUB)
031700         TO WT-APPT-TREATMENT(APPT-TABLE-COUNT).
031800     MOVE WT-SLOT-DATE(FIND-SLOT-SUB)
031900         TO WT-APPT-DATE(APPT-TABLE-COUNT).
032000     MOVE WT-SLOT-TIME(FIND-SLOT-SUB)
032100         TO WT-APPT-TIME(APPT-TABLE-COUNT).
032200     MOVE "B" TO WT-APPT-STATUS(APPT-TABLE-COUNT).
032300     MOVE "Y" TO WT-SLOT-BOOKED-FLAG(FIND-SLOT-SUB).
032400     ADD 1 TO NEXT-APPT-ID.
032500     ADD 1 TO BOOKINGS-MADE.
032600     GO TO 200-EXIT.
032700 290-REJECT.
032800     ADD 1 TO TRANS-REJECTED.
032900     DISPLAY "BK REJECTED - " WS-REJECT-REASON.
033000 200-EXIT.
033100     EXIT.
033200
033300 210-CHECK-ONE-SLOT.
033400     IF WT-SLOT-ID(FIND-SLOT-SUB) = TXN-SLOT-ID
033500         MOVE "Y" TO SLOT-FOUND-SW.
033600 210-EXIT.
033700     EXIT.
033800
033900 220-CHECK-ONE-PATIENT.
034000     IF WT-PAT-ID(FIND-PAT-SUB) = TXN-PATIENT-ID
034100         MOVE "Y" TO PAT-FOUND-SW.
034200 220-EXIT.
034300     EXIT.
034400
034500 230-CHECK-ONE-CONFLICT.
034600     IF WT-APPT-PATIENT-ID(CHK-APPT-SUB) = TXN-PATIENT-ID
034700         AND WT-APPT-DATE(CHK-APPT-SUB) = WT-SLOT-DATE(FIND-SLOT-SUB)
034800         AND WT-APPT-TIME(CHK-APPT-SUB) = WT-SLOT-TIME(FIND-SLOT-SUB)
034900         MOVE "Y" TO CONFLICT-FOUND-SW.
035000 230-EXIT.
035100     EXIT.
035200
035300 500-ATTEND-APPOINTMENT.
035400     MOVE SPACES TO WS-REJECT-REASON.
035500     MOVE "N" TO APPT-FOUND-SW.
035600     PERFORM 510-CHECK-ONE-APPT THRU 510-EXIT
035700         VARYING FIND-APPT-SUB FROM 1 BY 1
035800         UNTIL FIND-APPT-SUB > APPT-TABLE-COUNT OR APPT-FOUND.
035900     IF NOT APPT-FOUND
036000         MOVE "APPOINTMENT-NOT-FOUND" TO WS-REJECT-REASON
036100         GO TO 590-REJECT.
036200     IF WT-APPT-STATUS(FIND-APPT-SUB) = "A"
036300         MOVE "ALREADY-ATTENDED" TO WS-REJECT-REASON
036400         GO TO 590-REJECT.
036500     IF WT-APPT-STATUS(FIND-APPT-SUB) = "C"
036600         MOVE "APPOINTMENT-CANCELLED" TO WS-REJECT-REASON
036700         GO TO 590-REJECT.
036800     MOVE "A" TO WT-APPT-STATUS(FIND-APPT-SUB).
036900     ADD 1 TO ATTENDANCES-MADE.
037000     GO TO 500-EXIT.
037100 590-REJECT.
037200     ADD 1 TO TRANS-REJECTED.
037300     DISPLAY "AT REJECTED - " WS-REJECT-REASON.
037400 500-EXIT.
037500     EXIT.
037600
037700 510-CHECK-ONE-APPT.
037800     IF WT-APPT-ID(FIND-APPT-SUB) = TXN-APPT-ID
037900         MOVE "Y" TO APPT-FOUND-SW.
038000 510-EXIT.
038100     EXIT.
038200
038300 600-CANCEL-APPOINTMENT.
038400     MOVE SPACES TO WS-REJECT-REASON.
038500     MOVE "N" TO APPT-FOUND-SW.
038600     PERFORM 610-CHECK-ONE-APPT THRU 610-EXIT
038700         VARYING FIND-APPT-SUB FROM 1 BY 1
038800         UNTIL FIND-APPT-SUB > APPT-TABLE-COUNT OR APPT-FOUND.
038900     IF NOT APPT-FOUND
039000         MOVE "APPOINTMENT-NOT-FOUND" TO WS-REJECT-REASON
039100         GO TO 690-REJECT.
039200     IF WT-APPT-STATUS(FIND-APPT-SUB) = "C"
039300         MOVE "APPOINTMENT-CANCELLED" TO WS-REJECT-REASON
039400         GO TO 690-REJECT.
039500     IF WT-APPT-STATUS(FIND-APPT-SUB) = "A"
039600         MOVE "CANNOT-CANCEL-ATTENDED" TO WS-REJECT-REASON
039700         GO TO 690-REJECT.
039800     MOVE "C" TO WT-APPT-STATUS(FIND-APPT-SUB).
039900     MOVE "N" TO SLOT-FOUND-SW.
040000     PERFORM 620-CHECK-ONE-SLOT THRU 620-EXIT
040100         VARYING FIND-SLOT-SUB FROM 1 BY 1
040200         UNTIL FIND-SLOT-SUB > SLOT-TABLE-COUNT OR SLOT-FOUND.
040300     IF SLOT-FOUND
040400         MOVE "N" TO WT-SLOT-BOOKED-FLAG(FIND-SLOT-SUB).
040500     ADD 1 TO CANCELLATIONS-MADE.
040600     GO TO 600-EXIT.
040700 690-REJECT.
040800     ADD 1 TO TRANS-REJECTED.
040900     DISPLAY "CN REJECTED - " WS-REJECT-REASON.
041000 600-EXIT.
041100     EXIT.
041200
041300 610-CHECK-ONE-APPT.
041400     IF WT-APPT-ID(FIND-APPT-SUB) = TXN-APPT-ID
041500         MOVE "Y" TO APPT-FOUND-SW.
041600 610-EXIT.
041700     EXIT.
041800
041900 620-CHECK-ONE-SLOT.
042000     IF WT-SLOT-ID(FIND-SLOT-SUB) = WT-APPT-SLOT-ID(FIND-APPT-SUB)
042100         MOVE "Y" TO SLOT-FOUND-SW.
042200 620-EXIT.
042300     EXIT.
042400
042500 800-OPEN-FILES.
042600     MOVE "800-OPEN-FILES" TO PARA-NAME.
042700     OPEN INPUT TRANFILE, SLOTFILE, PATFILE.
042800     OPEN OUTPUT APPTFILE, SYSOUT.
042900 800-EXIT.
043000     EXIT.
043100
043200 850-CLOSE-FILES.
043300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
043400     CLOSE TRANFILE, SLOTFILE, PATFILE, APPTFILE, SYSOUT.
043500 850-EXIT.
043600     EXIT.
043700
043800 900-READ-TRANFILE.
043900     READ TRANFILE INTO TRNS-RECORD
044000         AT END MOVE "N" TO MORE-TRAN-SW
044100         GO TO 900-EXIT
044200     END-READ.
044300 900-EXIT.
044400     EXIT.
044500
044600 950-WRITE-ONE-APPT.
044700     MOVE WT-APPT-ID(APPT-IDX) TO APPT-ID.
044800     MOVE WT-APPT-PATIENT-ID(APPT-IDX) TO APPT-PATIENT-ID.
044900     MOVE WT-APPT-PATIENT-NAME(APPT-IDX) TO APPT-PATIENT-NAME.
045000     MOVE WT-APPT-SLOT-ID(APPT-IDX) TO APPT-SLOT-ID.
045100     MOVE WT-APPT-PHYS-NAME(APPT-IDX) TO APPT-PHYS-NAME.
045200     MOVE WT-APPT-TREATMENT(APPT-IDX) TO APPT-TREATMENT.
045300     MOVE WT-APPT-DATE(APPT-IDX) TO APPT-DATE.
045400     MOVE WT-APPT-TIME(APPT-IDX) TO APPT-TIME.
045500     MOVE WT-APPT-STATUS(APPT-IDX) TO APPT-STATUS.
045600     WRITE APPT-FILE-REC FROM APPT-RECORD.
045700 950-EXIT.
045800     EXIT.
045900
046000 999-CLEANUP.
046100     MOVE "999-CLEANUP" TO PARA-NAME.
046200     PERFORM 950-WRITE-ONE-APPT THRU 950-EXIT
046300         VARYING APPT-IDX FROM 1 BY 1 UNTIL APPT-IDX > APPT-TABLE-COUNT.
046400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046500     DISPLAY "** TRANSACTIONS READ **".
046600     DISPLAY TRAN-READ-COUNT.
046700     DISPLAY "** BOOKINGS MADE **".
046800     DISPLAY BOOKINGS-MADE.
046900     DISPLAY "** ATTENDANCES MADE **".
047000     DISPLAY ATTENDANCES-MADE.
047100     DISPLAY "** CANCELLATIONS MADE **".
047200     DISPLAY CANCELLATIONS-MADE.
047300     DISPLAY "** TRANSACTIONS REJECTED **".
047400     DISPLAY TRANS-REJECTED.
047500     DISPLAY "******** NORMAL END OF JOB APPTBOOK ********".
047600 999-EXIT.
047700     EXIT.
047800
047900 1000-ABEND-RTN.
048000     WRITE SYSOUT-REC FROM ABEND-REC.
048100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048200     DISPLAY "*** ABNORMAL END OF JOB - APPTBOOK ***" UPON CONSOLE.
048300     DIVIDE ZERO-VAL INTO ONE-VAL.
